000100*****************************************************************
000200* FECHA       : 15/12/1988                                     *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)               *
000400* APLICACION  : VIDEOTECA                                       *
000500* PROGRAMA    : VBCU1L03                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : LISTADO DEL CATALOGO DE PELICULAS. RECORRE LOS  *
000800*             : IDENTIFICADORES M001 A M100 EN ORDEN ASCENDENTE *
000900*             : Y, PARA CADA UNO QUE EXISTA EN EL CATALOGO,     *
001000*             : IMPRIME SU RENGLON. AL FINAL IMPRIME EL TOTAL   *
001100*             : DE PELICULAS ENCONTRADAS.                       *
001200* ARCHIVOS    : PELICULAS=E,LISTADO=S                           *
001300* ACCION (ES) : L=LISTAR                                        *
001400* PROGRAMA(S) : DEBD1R00                                        *
001500* BPM/RATIONAL: 301147                                          *
001600* NOMBRE      : LISTADO DE CATALOGO                             *
001700*****************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.    VDTLST1.
002000 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
002100 INSTALLATION.  VIDEOTECA - DEPARTAMENTO DE SISTEMAS.
002200 DATE-WRITTEN.  15/12/1988.
002300 DATE-COMPILED.
002400 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
002500*****************************************************************
002600*                 B I T A C O R A   D E   C A M B I O S          *
002700*****************************************************************
002800* FECHA       PROG  TICKET   DESCRIPCION                        *
002900* ----------  ----  -------  -------------------------------    *
003000* 15/12/1988  PEDR  -        ALTA INICIAL DEL PROGRAMA.          *
003100* 14/03/1991  PEDR  R-0074   AJUSTE DE COPY VDTPELI (WATCHLIST/  *
003200*                            HISTORIAL DE OTROS PROGRAMAS, SIN   *
003300*                            IMPACTO EN ESTE LISTADO).           *
003400* 08/06/1992  JLM   R-0096   REVISION GENERAL, SIN CAMBIOS DE    *
003500*                            LOGICA DE NEGOCIO.                  *
003600* 19/08/1998  JLM   MILENIO  REVISION DE FECHAS DE CUATRO DIGITOS*
003700*                            EN LOS CAMPOS DE ANIO DE PELICULA.  *
003800* 04/01/1999  JLM   MILENIO  CIERRE DE REVISION MILENIO, SIN     *
003900*                            HALLAZGOS EN ESTE PROGRAMA.         *
004000* 17/02/2000  MGR   R-0210   SE AGREGA CONTEO DE RENGLONES DE    *
004100*                            CATALOGO MAL FORMADOS EN ESTADISTICA*
004200* 25/09/2001  LFV   R-0244   SE ESTANDARIZA LA LEYENDA DEL TOTAL *
004300*                            A "TOTAL MOVIES: NNN".              *
004400* 12/02/2004  RTQ   R-0301   REVISION GENERAL, SIN CAMBIOS DE    *
004500*                            LOGICA DE NEGOCIO.                  *
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT PELICULAS  ASSIGN TO PELICULA
005400                        ORGANIZATION IS LINE SEQUENTIAL
005500                        FILE STATUS  IS FS-PELICULAS.
005600     SELECT LISTADO    ASSIGN TO LISTADO
005700                        ORGANIZATION IS LINE SEQUENTIAL
005800                        FILE STATUS  IS FS-LISTADO.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200*              M A E S T R O   D E   P E L I C U L A S
006300 FD  PELICULAS  LABEL RECORD IS STANDARD.
006400     COPY VDTPELI.
006500*              L I S T A D O   D E L   C A T A L O G O
006600 FD  LISTADO    LABEL RECORD IS STANDARD.
006700 01  LIN-CATALOGO.
006800     05  LIN-CAT-ID                  PIC X(04).
006900     05  FILLER                      PIC X(02) VALUE SPACES.
007000     05  LIN-CAT-TITULO              PIC X(40).
007100     05  FILLER                      PIC X(02) VALUE SPACES.
007200     05  LIN-CAT-GENERO              PIC X(15).
007300     05  FILLER                      PIC X(02) VALUE SPACES.
007400     05  LIN-CAT-ANIO                PIC 9(04).
007500     05  FILLER                      PIC X(02) VALUE SPACES.
007600     05  LIN-CAT-CALIFICACION        PIC Z9.9.
007700     05  FILLER                      PIC X(04) VALUE SPACES.
007800
007900 WORKING-STORAGE SECTION.
008000*****************************************************************
008100*          RECURSOS DE CONTROL DE ARCHIVOS Y RUTINA FSE          *
008200*****************************************************************
008300 01  WKS-FS-STATUS.
008400     05  FS-PELICULAS            PIC 9(02) VALUE ZEROES.
008500     05  FS-LISTADO              PIC 9(02) VALUE ZEROES.
008600     05  PROGRAMA                PIC X(08) VALUE 'VDTLST1'.
008700     05  ARCHIVO                 PIC X(08) VALUE SPACES.
008800     05  ACCION                  PIC X(10) VALUE SPACES.
008900     05  LLAVE                   PIC X(32) VALUE SPACES.
009000     05  FILLER                  PIC X(06) VALUE SPACES.
009100*      (ESTE PROGRAMA NO USA ARCHIVOS VSAM, POR LO QUE NO SE
009200*       ARRASTRA EL AREA FSE DE DEBD1R00, SOLO EL FILE STATUS)
009300*****************************************************************
009400*                    I N D I C A D O R E S                       *
009500*****************************************************************
009600 01  WKS-FLAGS.
009700     05  WKS-FIN-PELICULAS       PIC 9(01) VALUE ZEROES.
009800         88  FIN-PELICULAS                 VALUE 1.
009900     05  WKS-ENCONTRADO          PIC 9(01) VALUE ZEROES.
010000         88  SI-ENCONTRADO                 VALUE 1.
010100     05  FILLER                  PIC X(02) VALUE SPACES.
010200*****************************************************************
010300*                    C O N T A D O R E S                         *
010400*****************************************************************
010500 01  WKS-CONTADORES.
010600     05  WS-TOTAL-PELICULAS      PIC 9(03)     COMP.
010700     05  WS-CATALOGO-RECHAZADAS  PIC 9(03)     COMP.
010800     05  WS-SUB-PEL              PIC S9(4)     COMP.
010900     05  WS-NUM-ID               PIC S9(4)     COMP.
011000     05  WS-TOTAL-IMPRESAS       PIC 9(03)     COMP.
011100     05  FILLER                  PIC X(03) VALUE SPACES.
011200*****************************************************************
011300*          VARIABLES DE TRABAJO PARA BUSQUEDAS                   *
011400*****************************************************************
011500 01  WKS-VARIABLES-TRABAJO.
011600     05  WKS-MOVIE-ID-BUSCADO     PIC X(04).
011700     05  WKS-MOVIE-ID-BUSCADO-R  REDEFINES WKS-MOVIE-ID-BUSCADO.
011800         10  WKS-ID-PREFIJO           PIC X(01).
011900         10  WKS-ID-NUMERO            PIC 9(03).
012000     05  WKS-TOTAL-EDITADO        PIC ZZ9.
012100     05  FILLER                  PIC X(04) VALUE SPACES.
012200*****************************************************************
012300*          T A B L A   D E   C A T A L O G O   ( M E M O R I A ) *
012400*****************************************************************
012500 01  WKS-TAB-PELICULA-AREA.
012600     05  WS-TAB-PELICULA OCCURS 100 TIMES.
012700         10  WS-PEL-ID           PIC X(04).
012800         10  WS-PEL-TITULO       PIC X(40).
012900         10  WS-PEL-GENERO       PIC X(15).
013000         10  WS-PEL-ANIO         PIC 9(04).
013100         10  WS-PEL-CALIFICACION PIC 9(02)V9(01).
013200     05  FILLER                  PIC X(04) VALUE SPACES.
013300
013400 PROCEDURE DIVISION.
013500*****************************************************************
013600*                    P R O G R A M A   P R I N C I P A L         *
013700*****************************************************************
013800 000-MAIN SECTION.
013900     PERFORM 100-ABRIR-ARCHIVOS
014000     PERFORM 200-CARGA-CATALOGO
014100     PERFORM 400-LISTAR-CATALOGO
014200     PERFORM 600-ESCRIBE-TOTAL
014300     PERFORM 700-CERRAR-ARCHIVOS
014400     STOP RUN.
014500 000-MAIN-E. EXIT.
014600
014700*****************************************************************
014800*                A P E R T U R A   D E   A R C H I V O S         *
014900*****************************************************************
015000 100-ABRIR-ARCHIVOS SECTION.
015100     OPEN INPUT PELICULAS
015200     IF FS-PELICULAS NOT = 0
015300        DISPLAY '>>> AVISO: NO SE PUDO ABRIR PELICULAS, FS = '
015400                FS-PELICULAS ' - CATALOGO QUEDA VACIO'
015500        MOVE 1 TO WKS-FIN-PELICULAS
015600     END-IF
015700
015800     OPEN OUTPUT LISTADO
015900     IF FS-LISTADO NOT = 0
016000        MOVE 'LISTADO'  TO ARCHIVO
016100        MOVE 'ABRIR'    TO ACCION
016200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
016300                               LLAVE, FS-LISTADO
016400        DISPLAY '>>> ERROR FATAL ABRIENDO LISTADO, FS = '
016500                FS-LISTADO
016600        MOVE 91 TO RETURN-CODE
016700        STOP RUN
016800     END-IF.
016900 100-ABRIR-ARCHIVOS-E. EXIT.
017000
017100*****************************************************************
017200*      C A R G A   D E L   C A T A L O G O   D E   P E L I C U L A*
017300*****************************************************************
017400 200-CARGA-CATALOGO SECTION.
017500     IF NOT FIN-PELICULAS
017600        READ PELICULAS
017700             AT END MOVE 1 TO WKS-FIN-PELICULAS
017800        END-READ
017900        PERFORM 210-LEER-UNA-PELICULA UNTIL FIN-PELICULAS
018000     END-IF.
018100 200-CARGA-CATALOGO-E. EXIT.
018200
018300 210-LEER-UNA-PELICULA SECTION.
018400     READ PELICULAS
018500          AT END MOVE 1 TO WKS-FIN-PELICULAS
018600     END-READ
018700     IF NOT FIN-PELICULAS
018800        IF PEL-ANIO IS NUMERIC AND PEL-CALIFICACION IS NUMERIC
018900           AND WS-TOTAL-PELICULAS < 100
019000           ADD 1 TO WS-TOTAL-PELICULAS
019100           MOVE PEL-ID       TO WS-PEL-ID (WS-TOTAL-PELICULAS)
019200           MOVE PEL-TITULO   TO
019300                             WS-PEL-TITULO (WS-TOTAL-PELICULAS)
019400           MOVE PEL-GENERO   TO
019500                             WS-PEL-GENERO (WS-TOTAL-PELICULAS)
019600           MOVE PEL-ANIO     TO
019700                             WS-PEL-ANIO (WS-TOTAL-PELICULAS)
019800           MOVE PEL-CALIFICACION TO
019900                        WS-PEL-CALIFICACION (WS-TOTAL-PELICULAS)
020000        ELSE
020100           ADD 1 TO WS-CATALOGO-RECHAZADAS
020200           DISPLAY '>>> RENGLON DE CATALOGO MAL FORMADO, SE '
020300                   'DESCARTA: ' PEL-ID
020400        END-IF
020500     END-IF.
020600 210-LEER-UNA-PELICULA-E. EXIT.
020700
020800*****************************************************************
020900*      B A R R I D O   M 0 0 1   A   M 1 0 0   D E L   C A T A L.*
021000*****************************************************************
021100 400-LISTAR-CATALOGO SECTION.
021200     PERFORM 410-LISTA-UN-ID
021300             VARYING WS-NUM-ID FROM 1 BY 1 UNTIL WS-NUM-ID > 100.
021400 400-LISTAR-CATALOGO-E. EXIT.
021500
021600 410-LISTA-UN-ID SECTION.
021700     MOVE 'M'        TO WKS-ID-PREFIJO
021800     MOVE WS-NUM-ID  TO WKS-ID-NUMERO
021900     PERFORM 460-BUSCA-PELICULA
022000     IF SI-ENCONTRADO
022100        PERFORM 420-ESCRIBE-DETALLE
022200     END-IF.
022300 410-LISTA-UN-ID-E. EXIT.
022400
022500*****************************************************************
022600*      B U S Q U E D A   D E   U N A   P E L I C U L A           *
022700*****************************************************************
022800 460-BUSCA-PELICULA SECTION.
022900     MOVE ZEROES TO WKS-ENCONTRADO
023000     PERFORM 461-COMPARA-PELICULA
023100             VARYING WS-SUB-PEL FROM 1 BY 1
023200             UNTIL WS-SUB-PEL > WS-TOTAL-PELICULAS
023300                OR SI-ENCONTRADO.
023400 460-BUSCA-PELICULA-E. EXIT.
023500
023600 461-COMPARA-PELICULA SECTION.
023700     IF WS-PEL-ID (WS-SUB-PEL) = WKS-MOVIE-ID-BUSCADO
023800        MOVE 1 TO WKS-ENCONTRADO
023900     END-IF.
024000 461-COMPARA-PELICULA-E. EXIT.
024100
024200*****************************************************************
024300*      E S C R I T U R A   D E L   R E N G L O N   D E   L I S T.*
024400*****************************************************************
024500 420-ESCRIBE-DETALLE SECTION.
024600     MOVE SPACES                     TO LIN-CATALOGO
024700     MOVE WS-PEL-ID (WS-SUB-PEL)     TO LIN-CAT-ID
024800     MOVE WS-PEL-TITULO (WS-SUB-PEL) TO LIN-CAT-TITULO
024900     MOVE WS-PEL-GENERO (WS-SUB-PEL) TO LIN-CAT-GENERO
025000     MOVE WS-PEL-ANIO (WS-SUB-PEL)   TO LIN-CAT-ANIO
025100     MOVE WS-PEL-CALIFICACION (WS-SUB-PEL)
025200                                     TO LIN-CAT-CALIFICACION
025300     WRITE LIN-CATALOGO
025400     ADD 1 TO WS-TOTAL-IMPRESAS.
025500 420-ESCRIBE-DETALLE-E. EXIT.
025600
025700*****************************************************************
025800*      E S C R I T U R A   D E L   T O T A L   D E L   L I S T.  *
025900*****************************************************************
026000 600-ESCRIBE-TOTAL SECTION.
026100     MOVE SPACES                    TO LIN-CATALOGO
026200     MOVE WS-TOTAL-IMPRESAS         TO WKS-TOTAL-EDITADO
026300     STRING 'Total movies: '        DELIMITED BY SIZE
026400            WKS-TOTAL-EDITADO       DELIMITED BY SIZE
026500            INTO LIN-CATALOGO
026600     END-STRING
026700     WRITE LIN-CATALOGO
026800     DISPLAY '>>> LISTADO DE CATALOGO FINALIZADO, TOTAL IMPRESAS = '
026900             WS-TOTAL-IMPRESAS
027000     DISPLAY '>>> RENGLONES DE CATALOGO RECHAZADOS = '
027100             WS-CATALOGO-RECHAZADAS.
027200 600-ESCRIBE-TOTAL-E. EXIT.
027300
027400*****************************************************************
027500*                C I E R R E   D E   A R C H I V O S             *
027600*****************************************************************
027700 700-CERRAR-ARCHIVOS SECTION.
027800     CLOSE PELICULAS
027900     CLOSE LISTADO.
028000 700-CERRAR-ARCHIVOS-E. EXIT.
