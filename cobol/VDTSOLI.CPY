000100*****************************************************************
000200* COPY        : VDTSOLI                                        *
000300* APLICACION  : VIDEOTECA                                      *
000400* DESCRIPCION : LAYOUT DE LA SOLICITUD DE RECOMENDACION.       *
000500*             : RENGLON EQUIVALENTE 28, MAS RELLENO DE RESERVA.*
000600*             : USADO POR VDTR1B02.                            *
000700*-----------------------------------------------------------------
000800* FECHA       : 08/12/1988   PROGRAMADOR : E. RAMIREZ  PEDR    *
000900*             : ALTA INICIAL DEL COPY                          *
001000*****************************************************************
001100 01  REG-SOLICITUD.
001200     05  SOL-USERNAME                PIC X(20).
001300     05  SOL-STRATEGY                PIC X(06).
001400         88  SOL-ES-GENERO                  VALUE 'GENRE '.
001500         88  SOL-ES-CALIFICACION            VALUE 'RATING'.
001600         88  SOL-ES-ANIO                    VALUE 'YEAR  '.
001700         88  SOL-ES-HIBRIDO                 VALUE 'HYBRID'.
001800     05  SOL-TOP-N                   PIC 9(02).
001900     05  FILLER                      PIC X(04).
