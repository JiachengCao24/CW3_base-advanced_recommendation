000100*****************************************************************
000200* COPY        : VDTRLIN                                        *
000300* APLICACION  : VIDEOTECA                                      *
000400* DESCRIPCION : LINEA DE DETALLE DEL REPORTE DE RECOMENDACION. *
000500*             : USADA POR VDTR1B02 PARA GRABAR EL ARCHIVO      *
000600*             : REPORTE (LINE SEQUENTIAL, TIPO IMPRESORA).     *
000700*-----------------------------------------------------------------
000800* FECHA       : 08/12/1988   PROGRAMADOR : E. RAMIREZ  PEDR    *
000900*             : ALTA INICIAL DEL COPY                          *
001000*****************************************************************
001100 01  LIN-DETALLE.
001200     05  LIN-RANK                    PIC Z9.
001300     05  FILLER                      PIC X(02) VALUE SPACES.
001400     05  LIN-MOVIE-ID                PIC X(04).
001500     05  FILLER                      PIC X(02) VALUE SPACES.
001600     05  LIN-TITULO                  PIC X(40).
001700     05  FILLER                      PIC X(02) VALUE SPACES.
001800     05  LIN-GENERO                  PIC X(15).
001900     05  FILLER                      PIC X(02) VALUE SPACES.
002000     05  LIN-ANIO                    PIC 9(04).
002100     05  FILLER                      PIC X(02) VALUE SPACES.
002200     05  LIN-CALIFICACION            PIC Z9.9.
002300     05  FILLER                      PIC X(04) VALUE SPACES.
