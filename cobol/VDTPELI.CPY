000100*****************************************************************
000200* COPY        : VDTPELI                                        *
000300* APLICACION  : VIDEOTECA                                      *
000400* DESCRIPCION : LAYOUT DEL MAESTRO DE CATALOGO DE PELICULAS,   *
000500*             : COMPARTIDO POR LOS PROGRAMAS BATCH QUE LEEN EL *
000600*             : ARCHIVO PELICULAS (VDTM1B01, VDTR1B02,         *
000700*             : VDTL1B03). EQUIVALENTE FIJO DE LA LINEA CSV    *
000800*             : ORIGINAL, RENGLON 66, MAS RELLENO DE RESERVA.  *
000900*-----------------------------------------------------------------
001000* FECHA       : 08/12/1988   PROGRAMADOR : E. RAMIREZ  PEDR    *
001100*             : ALTA INICIAL DEL COPY, CARGA DE CATALOGO       *
001200*****************************************************************
001300 01  REG-PELICULA.
001400     05  PEL-ID                      PIC X(04).
001500     05  PEL-ID-R  REDEFINES PEL-ID.
001600         10  PEL-ID-PREFIJO          PIC X(01).
001700         10  PEL-ID-NUMERO           PIC 9(03).
001800     05  PEL-TITULO                  PIC X(40).
001900     05  PEL-GENERO                  PIC X(15).
002000     05  PEL-ANIO                    PIC 9(04).
002100     05  PEL-CALIFICACION            PIC 9(02)V9(01).
002200     05  PEL-CALIFICACION-R REDEFINES PEL-CALIFICACION.
002300         10  PEL-CALIF-ENTERA        PIC 9(02).
002400         10  PEL-CALIF-DECIMAL       PIC 9(01).
002500     05  FILLER                      PIC X(04).
