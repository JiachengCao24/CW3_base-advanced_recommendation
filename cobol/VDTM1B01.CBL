000100*****************************************************************
000200* FECHA       : 12/08/1988                                     *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)               *
000400* APLICACION  : VIDEOTECA                                       *
000500* PROGRAMA    : VBCU1M01                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : CARGA EL CATALOGO DE PELICULAS Y EL MAESTRO DE  *
000800*             : USUARIOS, APLICA LAS TRANSACCIONES DE ALTA/BAJA *
000900*             : DE WATCHLIST Y DE MARCADO DE VISTA, Y REGRABA   *
001000*             : EL MAESTRO DE USUARIOS COMPLETO AL FINALIZAR.   *
001100*             : SI EL MAESTRO DE USUARIOS NO EXISTE, LO CREA    *
001200*             : CON LOS CINCO USUARIOS POR DEFECTO.             *
001300* ARCHIVOS    : PELICULAS=E,USUARIOS=E/S,TRANMTTO=E             *
001400* ACCION (ES) : A=ALTA WATCHLIST,R=BAJA WATCHLIST,W=MARCA VISTA *
001500* PROGRAMA(S) : DEBD1R00                                        *
001600* BPM/RATIONAL: 301145                                          *
001700* NOMBRE      : MANTENIMIENTO WATCHLIST / HISTORIAL             *
001800*****************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.    VDTMNT1.
002100 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
002200 INSTALLATION.  VIDEOTECA - DEPARTAMENTO DE SISTEMAS.
002300 DATE-WRITTEN.  12/08/1988.
002400 DATE-COMPILED.
002500 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
002600*****************************************************************
002700*                 B I T A C O R A   D E   C A M B I O S          *
002800*****************************************************************
002900* FECHA       PROG  TICKET   DESCRIPCION                        *
003000* ----------  ----  -------  -------------------------------    *
003100* 12/08/1988  PEDR  -        ALTA INICIAL DEL PROGRAMA.          *
003200* 03/11/1988  PEDR  R-0012   SE AGREGA RECHAZO DE ALTA CUANDO LA *
003300*                            PELICULA NO EXISTE EN EL CATALOGO.  *
003400* 22/02/1989  PEDR  R-0031   SE CORRIGE BAJA DE WATCHLIST, NO    *
003500*                            COMPACTABA LOS CUPOS RESTANTES.     *
003600* 17/07/1990  JLM   R-0058   SE AGREGA SEMILLA DE CINCO USUARIOS *
003700*                            POR DEFECTO CUANDO NO EXISTE MAE.   *
003800* 14/03/1991  PEDR  R-0074   WATCHLIST/HISTORIAL AMPLIADOS DE 10 *
003900*                            A 20 CUPOS (VER COPY VDTUSRM).      *
004000* 09/09/1992  JLM   R-0101   SE AGREGA CONTEO DE TRANSACCIONES   *
004100*                            RECHAZADAS EN LA ESTADISTICA FINAL. *
004200* 30/01/1994  CQR   R-0132   SE AGREGA VALIDACION DE ARCHIVO DE  *
004300*                            CATALOGO AUSENTE (QUEDA VACIO).     *
004400* 05/06/1995  CQR   R-0150   SE ESTANDARIZA EL AVISO DE ARCHIVO  *
004500*                            NO ENCONTRADO CON DEBD1R00.         *
004600* 11/12/1996  PEDR  R-0177   SE AGREGA RUTINA DE VALIDACION DE   *
004700*                            CLAVE PARA USO DE OTROS CANALES.    *
004800* 19/08/1998  MGR   R-0206   REVISION Y2K: SE VALIDARON TODOS    *
004900*                            LOS CAMPOS DE FECHA/ANIO DEL COPY   *
005000*                            VDTUSRM Y VDTPELI, SIN CAMBIOS DE   *
005100*                            FORMATO REQUERIDOS (ANIO YA ERA     *
005200*                            9(04) EN AMBOS COPY).               *
005300* 04/01/1999  MGR   R-0209   PRUEBAS DE CORTE DE SIGLO EN AMBIENTE
005400*                            DE CERTIFICACION. SIN HALLAZGOS.    *
005500* 25/09/2001  LFV   R-0244   SE CORRIGE MENSAJE DE RECHAZO EN LA *
005600*                            MARCA DE VISTA CUANDO EL USUARIO NO *
005700*                            EXISTE (DECIA "PELICULA").          *
005800* 13/05/2004  LFV   R-0261   SE AGREGA VERIFICACION NUMERICA DE  *
005900*                            ANIO Y CALIFICACION AL CARGAR EL    *
006000*                            CATALOGO (RENGLONES MAL FORMADOS).  *
006100* 21/10/2009  RTQ   R-0298   SE AJUSTA TAMANO DE TABLA DE        *
006200*                            USUARIOS EN MEMORIA A 200 CUPOS.    *
006300*****************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT PELICULAS   ASSIGN TO PELICULA
007100                         ORGANIZATION IS LINE SEQUENTIAL
007200                         FILE STATUS IS FS-PELICULAS.
007300
007400     SELECT USUARIOS    ASSIGN TO USUARIOS
007500                         ORGANIZATION IS LINE SEQUENTIAL
007600                         FILE STATUS IS FS-USUARIOS.
007700
007800     SELECT TRANMTTO    ASSIGN TO TRANMTTO
007900                         ORGANIZATION IS LINE SEQUENTIAL
008000                         FILE STATUS IS FS-TRANMTTO.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400*              M A E S T R O   D E   P E L I C U L A S
008500 FD  PELICULAS  LABEL RECORD IS STANDARD.
008600     COPY VDTPELI.
008700*              M A E S T R O   D E   U S U A R I O S
008800 FD  USUARIOS   LABEL RECORD IS STANDARD.
008900     COPY VDTUSRM.
009000*              T R A N S A C C I O N E S   D E   M T T O
009100 FD  TRANMTTO   LABEL RECORD IS STANDARD.
009200     COPY VDTTRAN.
009300
009400 WORKING-STORAGE SECTION.
009500*****************************************************************
009600*          RECURSOS DE CONTROL DE ARCHIVOS Y RUTINA FSE          *
009700*****************************************************************
009800 01  WKS-FS-STATUS.
009900     05  FS-PELICULAS            PIC 9(02) VALUE ZEROES.
010000     05  FS-USUARIOS             PIC 9(02) VALUE ZEROES.
010100     05  FS-TRANMTTO             PIC 9(02) VALUE ZEROES.
010200     05  PROGRAMA                PIC X(08) VALUE 'VDTMNT1'.
010300     05  ARCHIVO                 PIC X(08) VALUE SPACES.
010400     05  ACCION                  PIC X(10) VALUE SPACES.
010500     05  LLAVE                   PIC X(32) VALUE SPACES.
010600     05  FILLER                  PIC X(04) VALUE SPACES.
010700*      (ESTE PROGRAMA NO USA ARCHIVOS VSAM, POR LO QUE NO SE
010800*       ARRASTRA EL AREA FSE DE DEBD1R00, SOLO EL FILE STATUS)
010900*****************************************************************
011000*                    I N D I C A D O R E S                       *
011100*****************************************************************
011200 01  WKS-FLAGS.
011300     05  WKS-FIN-PELICULAS       PIC 9(01) VALUE ZEROES.
011400         88  FIN-PELICULAS                 VALUE 1.
011500     05  WKS-FIN-USUARIOS        PIC 9(01) VALUE ZEROES.
011600         88  FIN-USUARIOS                  VALUE 1.
011700     05  WKS-FIN-TRANMTTO        PIC 9(01) VALUE ZEROES.
011800         88  FIN-TRANMTTO                  VALUE 1.
011900     05  WKS-ENCONTRADO          PIC 9(01) VALUE ZEROES.
012000         88  SI-ENCONTRADO                 VALUE 1.
012100     05  WKS-USUARIOS-ES-NUEVO   PIC 9(01) VALUE ZEROES.
012200         88  USUARIOS-ES-NUEVO             VALUE 1.
012300     05  WKS-LOGIN-OK            PIC 9(01) VALUE ZEROES.
012400         88  LOGIN-CORRECTO                VALUE 1.
012500     05  FILLER                  PIC X(02) VALUE SPACES.
012600*****************************************************************
012700*                    C O N T A D O R E S                         *
012800*****************************************************************
012900 01  WKS-CONTADORES.
013000     05  WS-TOTAL-PELICULAS      PIC 9(03)     COMP.
013100     05  WS-TOTAL-USUARIOS       PIC 9(03)     COMP.
013200     05  WS-SUB-PEL              PIC S9(4)     COMP.
013300     05  WS-SUB-USR              PIC S9(4)     COMP.
013400     05  WS-SUB-LISTA            PIC S9(4)     COMP.
013500     05  WS-SUB-DEFECTO          PIC S9(4)     COMP.
013600     05  WS-TRANS-LEIDAS         PIC 9(05)     COMP.
013700     05  WS-TRANS-APLICADAS      PIC 9(05)     COMP.
013800     05  WS-TRANS-RECHAZADAS     PIC 9(05)     COMP.
013900     05  WS-CATALOGO-RECHAZADAS  PIC 9(05)     COMP.
014000     05  WKS-MASCARA             PIC ZZ,ZZ9.
014100     05  FILLER                  PIC X(03) VALUE SPACES.
014200*****************************************************************
014300*          VARIABLES DE TRABAJO PARA BUSQUEDAS Y MOVES           *
014400*****************************************************************
014500 01  WKS-VARIABLES-TRABAJO.
014600     05  WKS-USERNAME-BUSCADO    PIC X(20).
014700     05  WKS-MOVIE-ID-BUSCADO    PIC X(04).
014800     05  FILLER                  PIC X(04) VALUE SPACES.
014900*****************************************************************
015000*     T A B L A   D E   U S U A R I O S   P O R   D E F E C T O  *
015100*     (SE CARGA UNICAMENTE CUANDO NO EXISTE EL MAESTRO USUARIOS) *
015200*****************************************************************
015300 01  TABLA-USUARIOS-DEFECTO.
015400     05  FILLER                  PIC X(20) VALUE 'BOB'.
015500     05  FILLER                  PIC X(20) VALUE 'BOB123'.
015600     05  FILLER                  PIC X(20) VALUE 'ERIC'.
015700     05  FILLER                  PIC X(20) VALUE 'ERIC123'.
015800     05  FILLER                  PIC X(20) VALUE 'ALICE'.
015900     05  FILLER                  PIC X(20) VALUE 'ALICE123'.
016000     05  FILLER                  PIC X(20) VALUE 'DIANA'.
016100     05  FILLER                  PIC X(20) VALUE 'DIANA123'.
016200     05  FILLER                  PIC X(20) VALUE 'CHARLIE'.
016300     05  FILLER                  PIC X(20) VALUE 'CHARLIE123'.
016400 01  TABLA-USUARIOS-DEFECTO-R REDEFINES TABLA-USUARIOS-DEFECTO.
016500     05  DEF-USUARIO OCCURS 5 TIMES.
016600         10  DEF-USERNAME        PIC X(20).
016700         10  DEF-PASSWORD        PIC X(20).
016800*****************************************************************
016900*          T A B L A   D E   C A T A L O G O   ( M E M O R I A ) *
017000*****************************************************************
017100 01  WKS-TAB-PELICULA-AREA.
017200     05  WS-TAB-PELICULA OCCURS 100 TIMES.
017300         10  WS-PEL-ID           PIC X(04).
017400         10  WS-PEL-TITULO       PIC X(40).
017500         10  WS-PEL-GENERO       PIC X(15).
017600         10  WS-PEL-ANIO         PIC 9(04).
017700         10  WS-PEL-CALIFICACION PIC 9(02)V9(01).
017800     05  FILLER                  PIC X(04) VALUE SPACES.
017900*****************************************************************
018000*          T A B L A   D E   U S U A R I O S  ( M E M O R I A )  *
018100*****************************************************************
018200 01  WKS-TAB-USUARIO-AREA.
018300     05  WS-TAB-USUARIO OCCURS 200 TIMES.
018400         10  WS-USR-USERNAME     PIC X(20).
018500         10  WS-USR-PASSWORD     PIC X(20).
018600         10  WS-USR-WATCHLIST    PIC X(04)
018700                                 OCCURS 20 TIMES.
018800         10  WS-USR-WATCH-COUNT  PIC 9(02).
018900         10  WS-USR-HISTORY      PIC X(04)
019000                                 OCCURS 20 TIMES.
019100         10  WS-USR-HIST-COUNT   PIC 9(02).
019200     05  FILLER                  PIC X(04) VALUE SPACES.
019300
019400 PROCEDURE DIVISION.
019500*****************************************************************
019600*               S E C C I O N    P R I N C I P A L               *
019700*****************************************************************
019800 000-MAIN SECTION.
019900     PERFORM 100-ABRIR-ARCHIVOS
020000     PERFORM 200-CARGA-CATALOGO
020100     PERFORM 300-CARGA-USUARIOS
020200     PERFORM 400-PROCESA-TRANSACCIONES UNTIL FIN-TRANMTTO
020300     PERFORM 500-GRABA-USUARIOS
020400     PERFORM 600-ESTADISTICAS
020500     PERFORM 700-CERRAR-ARCHIVOS
020600     STOP RUN.
020700 000-MAIN-E. EXIT.
020800
020900 100-ABRIR-ARCHIVOS SECTION.
021000     OPEN INPUT PELICULAS.
021100     IF FS-PELICULAS NOT = 0
021200        DISPLAY '>>> AVISO: NO SE PUDO ABRIR PELICULAS, FS='
021300                FS-PELICULAS ' - CATALOGO QUEDA VACIO <<<'
021400        MOVE 1 TO WKS-FIN-PELICULAS
021500     END-IF
021600
021700     OPEN INPUT USUARIOS.
021800     IF FS-USUARIOS = 35
021900        DISPLAY '>>> MAESTRO USUARIOS NO EXISTE, SE CREA CON'
022000        DISPLAY '    LOS CINCO USUARIOS POR DEFECTO <<<'
022100        MOVE 1 TO WKS-USUARIOS-ES-NUEVO
022200        MOVE 1 TO WKS-FIN-USUARIOS
022300     ELSE
022400        IF FS-USUARIOS NOT = 0
022500           MOVE 'OPEN'      TO ACCION
022600           MOVE 'USUARIOS'  TO ARCHIVO
022700           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
022800                                 LLAVE, FS-USUARIOS
022900           DISPLAY '>>> ERROR AL ABRIR USUARIOS, FS='
023000                   FS-USUARIOS ' <<<'
023100           MOVE 91 TO RETURN-CODE
023200           STOP RUN
023300        END-IF
023400     END-IF.
023500 100-ABRIR-ARCHIVOS-E. EXIT.
023600
023700*****************************************************************
023800*          C A R G A   D E L   C A T A L O G O   D E              *
023900*                    P E L I C U L A S                            *
024000*****************************************************************
024100 200-CARGA-CATALOGO SECTION.
024200     IF FIN-PELICULAS
024300        GO TO 200-CARGA-CATALOGO-E
024400     END-IF
024500*      SE DESCARTA EL RENGLON DE ENCABEZADO
024600     READ PELICULAS
024700          AT END MOVE 1 TO WKS-FIN-PELICULAS
024800     END-READ
024900     PERFORM 210-LEER-UNA-PELICULA
025000             UNTIL FIN-PELICULAS.
025100 200-CARGA-CATALOGO-E. EXIT.
025200
025300 210-LEER-UNA-PELICULA SECTION.
025400     READ PELICULAS
025500          AT END MOVE 1 TO WKS-FIN-PELICULAS
025600     END-READ
025700     IF NOT FIN-PELICULAS
025800        IF PEL-ANIO IS NUMERIC AND PEL-CALIFICACION IS NUMERIC
025900           AND WS-TOTAL-PELICULAS < 100
026000           ADD 1 TO WS-TOTAL-PELICULAS
026100           MOVE PEL-ID           TO WS-PEL-ID (WS-TOTAL-PELICULAS)
026200           MOVE PEL-TITULO       TO
026300                               WS-PEL-TITULO (WS-TOTAL-PELICULAS)
026400           MOVE PEL-GENERO       TO
026500                               WS-PEL-GENERO (WS-TOTAL-PELICULAS)
026600           MOVE PEL-ANIO         TO
026700                               WS-PEL-ANIO (WS-TOTAL-PELICULAS)
026800           MOVE PEL-CALIFICACION TO
026900                        WS-PEL-CALIFICACION (WS-TOTAL-PELICULAS)
027000        ELSE
027100           ADD 1 TO WS-CATALOGO-RECHAZADAS
027200           DISPLAY '>>> RENGLON DE CATALOGO MAL FORMADO, SE '
027300                   'DESCARTA: ' PEL-ID
027400        END-IF
027500     END-IF.
027600 210-LEER-UNA-PELICULA-E. EXIT.
027700
027800*****************************************************************
027900*          C A R G A   D E L   M A E S T R O   D E                *
028000*                    U S U A R I O S                              *
028100*****************************************************************
028200 300-CARGA-USUARIOS SECTION.
028300     IF USUARIOS-ES-NUEVO
028400        PERFORM 310-SEMBRAR-USUARIOS-DEFECTO
028500        PERFORM 320-GRABAR-DEFECTO-INMEDIATO
028600     ELSE
028700*         SE DESCARTA EL RENGLON DE ENCABEZADO
028800        READ USUARIOS
028900             AT END MOVE 1 TO WKS-FIN-USUARIOS
029000        END-READ
029100        PERFORM 330-LEER-UN-USUARIO
029200                UNTIL FIN-USUARIOS
029300     END-IF.
029400 300-CARGA-USUARIOS-E. EXIT.
029500
029600 310-SEMBRAR-USUARIOS-DEFECTO SECTION.
029700     PERFORM 311-SEMBRAR-UN-USUARIO
029800             VARYING WS-SUB-DEFECTO FROM 1 BY 1
029900             UNTIL WS-SUB-DEFECTO > 5.
030000 310-SEMBRAR-USUARIOS-DEFECTO-E. EXIT.
030100
030200 311-SEMBRAR-UN-USUARIO SECTION.
030300     ADD 1 TO WS-TOTAL-USUARIOS
030400     MOVE DEF-USERNAME (WS-SUB-DEFECTO) TO
030500                       WS-USR-USERNAME (WS-TOTAL-USUARIOS)
030600     MOVE DEF-PASSWORD (WS-SUB-DEFECTO) TO
030700                       WS-USR-PASSWORD (WS-TOTAL-USUARIOS)
030800     MOVE ZEROES TO WS-USR-WATCH-COUNT (WS-TOTAL-USUARIOS)
030900     MOVE ZEROES TO WS-USR-HIST-COUNT  (WS-TOTAL-USUARIOS)
031000     PERFORM 312-LIMPIA-UN-CUPO
031100             VARYING WS-SUB-LISTA FROM 1 BY 1
031200             UNTIL WS-SUB-LISTA > 20.
031300 311-SEMBRAR-UN-USUARIO-E. EXIT.
031400
031500 312-LIMPIA-UN-CUPO SECTION.
031600     MOVE SPACES TO WS-USR-WATCHLIST
031700                             (WS-TOTAL-USUARIOS, WS-SUB-LISTA)
031800     MOVE SPACES TO WS-USR-HISTORY
031900                             (WS-TOTAL-USUARIOS, WS-SUB-LISTA).
032000 312-LIMPIA-UN-CUPO-E. EXIT.
032100
032200 320-GRABAR-DEFECTO-INMEDIATO SECTION.
032300     CLOSE USUARIOS
032400     OPEN OUTPUT USUARIOS
032500     MOVE 'USERNAME,PASSWORD,WATCHLIST,HISTORY' TO REG-USUARIO
032600     WRITE REG-USUARIO
032700     PERFORM 321-GRABAR-UN-USUARIO
032800             VARYING WS-SUB-USR FROM 1 BY 1
032900             UNTIL WS-SUB-USR > WS-TOTAL-USUARIOS
033000     CLOSE USUARIOS
033100     OPEN INPUT USUARIOS.
033200 320-GRABAR-DEFECTO-INMEDIATO-E. EXIT.
033300
033400 321-GRABAR-UN-USUARIO SECTION.
033500     MOVE WS-TAB-USUARIO (WS-SUB-USR) TO REG-USUARIO
033600     WRITE REG-USUARIO.
033700 321-GRABAR-UN-USUARIO-E. EXIT.
033800
033900 330-LEER-UN-USUARIO SECTION.
034000     READ USUARIOS
034100          AT END MOVE 1 TO WKS-FIN-USUARIOS
034200     END-READ
034300     IF NOT FIN-USUARIOS AND WS-TOTAL-USUARIOS < 200
034400        ADD 1 TO WS-TOTAL-USUARIOS
034500        MOVE REG-USUARIO TO WS-TAB-USUARIO (WS-TOTAL-USUARIOS)
034600     END-IF.
034700 330-LEER-UN-USUARIO-E. EXIT.
034800
034900*****************************************************************
035000*      P R O C E S O   D E   T R A N S A C C I O N E S           *
035100*              D E   M A N T E N I M I E N T O                   *
035200*****************************************************************
035300 400-PROCESA-TRANSACCIONES SECTION.
035400     READ TRANMTTO
035500          AT END MOVE 1 TO WKS-FIN-TRANMTTO
035600     END-READ
035700     IF NOT FIN-TRANMTTO
035800        ADD 1 TO WS-TRANS-LEIDAS
035900        EVALUATE TRUE
036000           WHEN TRN-ES-ALTA
036100              PERFORM 410-ALTA-PENDIENTE
036200           WHEN TRN-ES-BAJA
036300              PERFORM 420-BAJA-PENDIENTE
036400           WHEN TRN-ES-VISTA
036500              PERFORM 430-MARCA-VISTA
036600           WHEN OTHER
036700              ADD 1 TO WS-TRANS-RECHAZADAS
036800              DISPLAY '>>> ACCION DE TRANSACCION INVALIDA: '
036900                      TRN-ACCION ' USUARIO: ' TRN-USERNAME
037000        END-EVALUATE
037100     END-IF.
037200 400-PROCESA-TRANSACCIONES-E. EXIT.
037300
037400*      A=ALTA A WATCHLIST
037500 410-ALTA-PENDIENTE SECTION.
037600     MOVE TRN-USERNAME TO WKS-USERNAME-BUSCADO
037700     PERFORM 450-BUSCA-USUARIO
037800     IF NOT SI-ENCONTRADO
037900        ADD 1 TO WS-TRANS-RECHAZADAS
038000        DISPLAY '>>> ALTA RECHAZADA, USUARIO NO EXISTE: '
038100                TRN-USERNAME
038200     ELSE
038300        MOVE TRN-MOVIE-ID TO WKS-MOVIE-ID-BUSCADO
038400        PERFORM 460-BUSCA-PELICULA
038500        IF NOT SI-ENCONTRADO
038600           ADD 1 TO WS-TRANS-RECHAZADAS
038700           DISPLAY '>>> ALTA RECHAZADA, PELICULA NO EXISTE: '
038800                   TRN-MOVIE-ID
038900        ELSE
039000           PERFORM 440-BUSCA-EN-WATCHLIST
039100           IF SI-ENCONTRADO
039200              ADD 1 TO WS-TRANS-RECHAZADAS
039300              DISPLAY '>>> ALTA RECHAZADA, YA ESTA EN WATCHLIST: '
039400                      TRN-MOVIE-ID ' USUARIO: ' TRN-USERNAME
039500           ELSE
039600              ADD 1 TO WS-USR-WATCH-COUNT (WS-SUB-USR)
039700              MOVE TRN-MOVIE-ID TO
039800                   WS-USR-WATCHLIST (WS-SUB-USR,
039900                                  WS-USR-WATCH-COUNT (WS-SUB-USR))
040000              ADD 1 TO WS-TRANS-APLICADAS
040100           END-IF
040200        END-IF
040300     END-IF.
040400 410-ALTA-PENDIENTE-E. EXIT.
040500
040600*      R=BAJA DE WATCHLIST
040700 420-BAJA-PENDIENTE SECTION.
040800     MOVE TRN-USERNAME TO WKS-USERNAME-BUSCADO
040900     PERFORM 450-BUSCA-USUARIO
041000     IF NOT SI-ENCONTRADO
041100        ADD 1 TO WS-TRANS-RECHAZADAS
041200        DISPLAY '>>> BAJA RECHAZADA, USUARIO NO EXISTE: '
041300                TRN-USERNAME
041400     ELSE
041500        MOVE TRN-MOVIE-ID TO WKS-MOVIE-ID-BUSCADO
041600        PERFORM 440-BUSCA-EN-WATCHLIST
041700        IF NOT SI-ENCONTRADO
041800           DISPLAY '>>> BAJA: LA PELICULA NO ESTA EN WATCHLIST: '
041900                   TRN-MOVIE-ID ' USUARIO: ' TRN-USERNAME
042000           ADD 1 TO WS-TRANS-RECHAZADAS
042100        ELSE
042200           PERFORM 425-QUITA-DE-WATCHLIST
042300           ADD 1 TO WS-TRANS-APLICADAS
042400        END-IF
042500     END-IF.
042600 420-BAJA-PENDIENTE-E. EXIT.
042700
042800*      W=MARCA COMO VISTA
042900 430-MARCA-VISTA SECTION.
043000     MOVE TRN-USERNAME TO WKS-USERNAME-BUSCADO
043100     PERFORM 450-BUSCA-USUARIO
043200     IF NOT SI-ENCONTRADO
043300        ADD 1 TO WS-TRANS-RECHAZADAS
043400        DISPLAY '>>> VISTA RECHAZADA, USUARIO NO EXISTE: '
043500                TRN-USERNAME
043600     ELSE
043700        MOVE TRN-MOVIE-ID TO WKS-MOVIE-ID-BUSCADO
043800        PERFORM 460-BUSCA-PELICULA
043900        IF NOT SI-ENCONTRADO
044000           ADD 1 TO WS-TRANS-RECHAZADAS
044100           DISPLAY '>>> VISTA RECHAZADA, PELICULA NO EXISTE: '
044200                   TRN-MOVIE-ID
044300        ELSE
044400           PERFORM 445-BUSCA-EN-HISTORIAL
044500           IF SI-ENCONTRADO
044600              ADD 1 TO WS-TRANS-RECHAZADAS
044700              DISPLAY '>>> VISTA RECHAZADA, YA ESTA EN HISTORIAL: '
044800                      TRN-MOVIE-ID ' USUARIO: ' TRN-USERNAME
044900           ELSE
045000              ADD 1 TO WS-USR-HIST-COUNT (WS-SUB-USR)
045100              MOVE TRN-MOVIE-ID TO
045200                   WS-USR-HISTORY (WS-SUB-USR,
045300                                   WS-USR-HIST-COUNT (WS-SUB-USR))
045400              PERFORM 440-BUSCA-EN-WATCHLIST
045500              IF SI-ENCONTRADO
045600                 PERFORM 425-QUITA-DE-WATCHLIST
045700              END-IF
045800              ADD 1 TO WS-TRANS-APLICADAS
045900           END-IF
046000        END-IF
046100     END-IF.
046200 430-MARCA-VISTA-E. EXIT.
046300
046400*      BUSQUEDA DE UN MOVIE-ID EN LA WATCHLIST DEL USUARIO
046500*      ENCONTRADO (SI/NO EN WKS-ENCONTRADO, POSICION EN WS-SUB-LISTA)
046600 440-BUSCA-EN-WATCHLIST SECTION.
046700     MOVE 0 TO WKS-ENCONTRADO
046800     MOVE 1 TO WS-SUB-LISTA
046900     PERFORM 441-COMPARA-WATCHLIST
047000             UNTIL SI-ENCONTRADO
047100                OR WS-SUB-LISTA > WS-USR-WATCH-COUNT (WS-SUB-USR).
047200 440-BUSCA-EN-WATCHLIST-E. EXIT.
047300
047400 441-COMPARA-WATCHLIST SECTION.
047500     IF WS-USR-WATCHLIST (WS-SUB-USR, WS-SUB-LISTA) =
047600                                            WKS-MOVIE-ID-BUSCADO
047700        MOVE 1 TO WKS-ENCONTRADO
047800     ELSE
047900        ADD 1 TO WS-SUB-LISTA
048000     END-IF.
048100 441-COMPARA-WATCHLIST-E. EXIT.
048200
048300*      BUSQUEDA DE UN MOVIE-ID EN EL HISTORIAL DEL USUARIO
048400 445-BUSCA-EN-HISTORIAL SECTION.
048500     MOVE 0 TO WKS-ENCONTRADO
048600     MOVE 1 TO WS-SUB-LISTA
048700     PERFORM 446-COMPARA-HISTORIAL
048800             UNTIL SI-ENCONTRADO
048900                OR WS-SUB-LISTA > WS-USR-HIST-COUNT (WS-SUB-USR).
049000 445-BUSCA-EN-HISTORIAL-E. EXIT.
049100
049200 446-COMPARA-HISTORIAL SECTION.
049300     IF WS-USR-HISTORY (WS-SUB-USR, WS-SUB-LISTA) =
049400                                            WKS-MOVIE-ID-BUSCADO
049500        MOVE 1 TO WKS-ENCONTRADO
049600     ELSE
049700        ADD 1 TO WS-SUB-LISTA
049800     END-IF.
049900 446-COMPARA-HISTORIAL-E. EXIT.
050000
050100*      QUITA EL CUPO WS-SUB-LISTA DE LA WATCHLIST, RECORRIENDO
050200*      LOS CUPOS SIGUIENTES UN LUGAR HACIA ATRAS PARA CONSERVAR
050300*      EL ORDEN DE INSERCION, Y DESCUENTA EL CONTADOR.
050400 425-QUITA-DE-WATCHLIST SECTION.
050500     PERFORM 426-CORRE-UN-CUPO
050600             VARYING WS-SUB-LISTA FROM WS-SUB-LISTA BY 1
050700             UNTIL WS-SUB-LISTA >=
050800                                 WS-USR-WATCH-COUNT (WS-SUB-USR)
050900     MOVE SPACES TO WS-USR-WATCHLIST (WS-SUB-USR,
051000                                   WS-USR-WATCH-COUNT (WS-SUB-USR))
051100     SUBTRACT 1 FROM WS-USR-WATCH-COUNT (WS-SUB-USR).
051200 425-QUITA-DE-WATCHLIST-E. EXIT.
051300
051400 426-CORRE-UN-CUPO SECTION.
051500     MOVE WS-USR-WATCHLIST (WS-SUB-USR, WS-SUB-LISTA + 1)
051600       TO WS-USR-WATCHLIST (WS-SUB-USR, WS-SUB-LISTA).
051700 426-CORRE-UN-CUPO-E. EXIT.
051800
051900*      BUSQUEDA DE UN USUARIO EN LA TABLA EN MEMORIA
052000 450-BUSCA-USUARIO SECTION.
052100     MOVE 0 TO WKS-ENCONTRADO
052200     MOVE 1 TO WS-SUB-USR
052300     PERFORM 451-COMPARA-USUARIO
052400             UNTIL SI-ENCONTRADO OR WS-SUB-USR > WS-TOTAL-USUARIOS.
052500 450-BUSCA-USUARIO-E. EXIT.
052600
052700 451-COMPARA-USUARIO SECTION.
052800     IF WS-USR-USERNAME (WS-SUB-USR) = WKS-USERNAME-BUSCADO
052900        MOVE 1 TO WKS-ENCONTRADO
053000     ELSE
053100        ADD 1 TO WS-SUB-USR
053200     END-IF.
053300 451-COMPARA-USUARIO-E. EXIT.
053400
053500*      BUSQUEDA DE UNA PELICULA EN EL CATALOGO EN MEMORIA
053600 460-BUSCA-PELICULA SECTION.
053700     MOVE 0 TO WKS-ENCONTRADO
053800     MOVE 1 TO WS-SUB-PEL
053900     PERFORM 461-COMPARA-PELICULA
054000             UNTIL SI-ENCONTRADO OR WS-SUB-PEL > WS-TOTAL-PELICULAS.
054100 460-BUSCA-PELICULA-E. EXIT.
054200
054300 461-COMPARA-PELICULA SECTION.
054400     IF WS-PEL-ID (WS-SUB-PEL) = WKS-MOVIE-ID-BUSCADO
054500        MOVE 1 TO WKS-ENCONTRADO
054600     ELSE
054700        ADD 1 TO WS-SUB-PEL
054800     END-IF.
054900 461-COMPARA-PELICULA-E. EXIT.
055000
055100*      RUTINA DE VALIDACION DE CLAVE. DISPONIBLE PARA OTROS
055200*      CANALES DE CONSULTA (EN LINEA); ESTE PROCESO BATCH NO LA
055300*      INVOCA PORQUE NO EXISTE SESION INTERACTIVA QUE VALIDAR.
055400 480-VALIDA-CLAVE SECTION.
055500     MOVE 0 TO WKS-LOGIN-OK
055600     IF WS-USR-USERNAME (WS-SUB-USR) = WKS-USERNAME-BUSCADO
055700        AND WS-USR-PASSWORD (WS-SUB-USR) = LLAVE
055800        MOVE 1 TO WKS-LOGIN-OK
055900     END-IF.
056000 480-VALIDA-CLAVE-E. EXIT.
056100
056200*****************************************************************
056300*      R E G R A B A C I O N   D E L   M A E S T R O   D E        *
056400*                    U S U A R I O S                              *
056500*****************************************************************
056600 500-GRABA-USUARIOS SECTION.
056700     CLOSE USUARIOS
056800     OPEN OUTPUT USUARIOS
056900     MOVE 'USERNAME,PASSWORD,WATCHLIST,HISTORY' TO REG-USUARIO
057000     WRITE REG-USUARIO
057100     PERFORM 510-GRABA-UN-USUARIO
057200             VARYING WS-SUB-USR FROM 1 BY 1
057300             UNTIL WS-SUB-USR > WS-TOTAL-USUARIOS.
057400 500-GRABA-USUARIOS-E. EXIT.
057500
057600 510-GRABA-UN-USUARIO SECTION.
057700     MOVE WS-TAB-USUARIO (WS-SUB-USR) TO REG-USUARIO
057800     WRITE REG-USUARIO.
057900 510-GRABA-UN-USUARIO-E. EXIT.
058000
058100*****************************************************************
058200*                    E S T A D I S T I C A S                     *
058300*****************************************************************
058400 600-ESTADISTICAS SECTION.
058500     DISPLAY '****************************************'
058600     MOVE WS-TOTAL-PELICULAS   TO WKS-MASCARA
058700     DISPLAY 'PELICULAS EN CATALOGO      : ' WKS-MASCARA
058800     MOVE WS-CATALOGO-RECHAZADAS TO WKS-MASCARA
058900     DISPLAY 'RENGLONES DE CATALOGO MAL FORMADOS: ' WKS-MASCARA
059000     MOVE WS-TOTAL-USUARIOS    TO WKS-MASCARA
059100     DISPLAY 'USUARIOS EN MAESTRO        : ' WKS-MASCARA
059200     MOVE WS-TRANS-LEIDAS      TO WKS-MASCARA
059300     DISPLAY 'TRANSACCIONES LEIDAS       : ' WKS-MASCARA
059400     MOVE WS-TRANS-APLICADAS   TO WKS-MASCARA
059500     DISPLAY 'TRANSACCIONES APLICADAS    : ' WKS-MASCARA
059600     MOVE WS-TRANS-RECHAZADAS  TO WKS-MASCARA
059700     DISPLAY 'TRANSACCIONES RECHAZADAS   : ' WKS-MASCARA
059800     DISPLAY '****************************************'.
059900 600-ESTADISTICAS-E. EXIT.
060000
060100*****************************************************************
060200*                 C I E R R E   D E   A R C H I V O S            *
060300*****************************************************************
060400 700-CERRAR-ARCHIVOS SECTION.
060500     CLOSE PELICULAS
060600           USUARIOS
060700           TRANMTTO.
060800 700-CERRAR-ARCHIVOS-E. EXIT.
