000100*****************************************************************
000200* FECHA       : 03/09/1989                                     *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)               *
000400* APLICACION  : VIDEOTECA                                       *
000500* PROGRAMA    : VBCU1R02                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : MOTOR DE RECOMENDACION DE PELICULAS. LEE LAS    *
000800*             : SOLICITUDES DE RECOMENDACION, ARMA EL PERFIL DE *
000900*             : GENERO Y EL CONJUNTO DE EXCLUSION DE CADA       *
001000*             : USUARIO, CLASIFICA EL CATALOGO SEGUN LA         *
001100*             : ESTRATEGIA SOLICITADA (GENERO, CALIFICACION,    *
001200*             : ANIO O HIBRIDA) Y ESCRIBE EL REPORTE CON LAS    *
001300*             : PRIMERAS N RECOMENDACIONES.                     *
001400* ARCHIVOS    : PELICULAS=E,USUARIOS=E,SOLICITUD=E,REPORTE=S    *
001500* ACCION (ES) : G=GENERO,C=CALIFICACION,A=ANIO,H=HIBRIDA        *
001600* PROGRAMA(S) : DEBD1R00                                        *
001700* BPM/RATIONAL: 301146                                          *
001800* NOMBRE      : MOTOR DE RECOMENDACION                          *
001900*****************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.    VDTREC1.
002200 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
002300 INSTALLATION.  VIDEOTECA - DEPARTAMENTO DE SISTEMAS.
002400 DATE-WRITTEN.  03/09/1989.
002500 DATE-COMPILED.
002600 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
002700*****************************************************************
002800*                 B I T A C O R A   D E   C A M B I O S          *
002900*****************************************************************
003000* FECHA       PROG  TICKET   DESCRIPCION                        *
003100* ----------  ----  -------  -------------------------------    *
003200* 03/09/1989  PEDR  -        ALTA INICIAL DEL PROGRAMA.          *
003300* 14/03/1991  PEDR  R-0074   WATCHLIST/HISTORIAL AMPLIADOS DE 10 *
003400*                            A 20 CUPOS (VER COPY VDTUSRM).      *
003500* 08/06/1992  JLM   R-0096   SE AGREGA ESTRATEGIA HIBRIDA.       *
003600* 19/01/1994  PEDR  R-0139   SE CORRIGE ORDENAMIENTO POR ANIO,   *
003700*                            NO ERA ESTABLE EN EMPATES.          *
003800* 02/05/1995  CQR   R-0158   SE AGREGA CONTEO DE SOLICITUDES     *
003900*                            ATENDIDAS EN ESTADISTICAS.          *
004000* 11/11/1996  PEDR  R-0177   SE VALIDA ESTRATEGIA/TOP-N INVALIDOS*
004100*                            DE LA SOLICITUD, DEFECTO HIBRIDA/5. *
004200* 19/08/1998  JLM   MILENIO  REVISION DE FECHAS DE CUATRO DIGITOS*
004300*                            EN LOS CAMPOS DE ANIO DE PELICULA.  *
004400* 04/01/1999  JLM   MILENIO  CIERRE DE REVISION MILENIO, SIN     *
004500*                            HALLAZGOS EN ESTE PROGRAMA.         *
004600* 30/07/2000  MGR   R-0203   SE AGREGA REGLA DE RESPALDO (PERFIL *
004700*                            VACIO) A CALIFICACION SOBRE TODO EL *
004800*                            CATALOGO, SIN EXCLUSION.            *
004900* 25/09/2001  LFV   R-0244   SE AGREGA MENSAJE "SIN RECOMENDA-   *
005000*                            CIONES DISPONIBLES" CUANDO LA LISTA *
005100*                            DE CANDIDATOS QUEDA VACIA.          *
005200* 12/02/2004  RTQ   R-0301   SE ESTABILIZA EL ORDENAMIENTO POR   *
005300*                            GENERO/HIBRIDA (BUBBLE ADYACENTE).  *
005400* 21/10/2009  PEDR  R-0355   REVISION GENERAL, SIN CAMBIOS DE    *
005500*                            LOGICA DE NEGOCIO.                  *
005600*****************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT PELICULAS  ASSIGN TO PELICULA
006400                        ORGANIZATION IS LINE SEQUENTIAL
006500                        FILE STATUS  IS FS-PELICULAS.
006600     SELECT USUARIOS   ASSIGN TO USUARIOS
006700                        ORGANIZATION IS LINE SEQUENTIAL
006800                        FILE STATUS  IS FS-USUARIOS.
006900     SELECT SOLICITUD  ASSIGN TO SOLICITUD
007000                        ORGANIZATION IS LINE SEQUENTIAL
007100                        FILE STATUS  IS FS-SOLICITUD.
007200     SELECT REPORTE    ASSIGN TO REPORTE
007300                        ORGANIZATION IS LINE SEQUENTIAL
007400                        FILE STATUS  IS FS-REPORTE.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800*              M A E S T R O   D E   P E L I C U L A S
007900 FD  PELICULAS  LABEL RECORD IS STANDARD.
008000     COPY VDTPELI.
008100*              M A E S T R O   D E   U S U A R I O S
008200 FD  USUARIOS   LABEL RECORD IS STANDARD.
008300     COPY VDTUSRM.
008400*              S O L I C I T U D E S   D E   R E C O M E N D A C I O N
008500 FD  SOLICITUD  LABEL RECORD IS STANDARD.
008600     COPY VDTSOLI.
008700*              R E P O R T E   D E   R E C O M E N D A C I O N
008800 FD  REPORTE    LABEL RECORD IS STANDARD.
008900     COPY VDTRLIN.
009000
009100 WORKING-STORAGE SECTION.
009200*****************************************************************
009300*          RECURSOS DE CONTROL DE ARCHIVOS Y RUTINA FSE          *
009400*****************************************************************
009500 01  WKS-FS-STATUS.
009600     05  FS-PELICULAS            PIC 9(02) VALUE ZEROES.
009700     05  FS-USUARIOS             PIC 9(02) VALUE ZEROES.
009800     05  FS-SOLICITUD            PIC 9(02) VALUE ZEROES.
009900     05  FS-REPORTE              PIC 9(02) VALUE ZEROES.
010000     05  PROGRAMA                PIC X(08) VALUE 'VDTREC1'.
010100     05  ARCHIVO                 PIC X(08) VALUE SPACES.
010200     05  ACCION                  PIC X(10) VALUE SPACES.
010300     05  LLAVE                   PIC X(32) VALUE SPACES.
010400     05  FILLER                  PIC X(04) VALUE SPACES.
010500*      (ESTE PROGRAMA NO USA ARCHIVOS VSAM, POR LO QUE NO SE
010600*       ARRASTRA EL AREA FSE DE DEBD1R00, SOLO EL FILE STATUS)
010700*****************************************************************
010800*                    I N D I C A D O R E S                       *
010900*****************************************************************
011000 01  WKS-FLAGS.
011100     05  WKS-FIN-PELICULAS       PIC 9(01) VALUE ZEROES.
011200         88  FIN-PELICULAS                 VALUE 1.
011300     05  WKS-FIN-USUARIOS        PIC 9(01) VALUE ZEROES.
011400         88  FIN-USUARIOS                  VALUE 1.
011500     05  WKS-FIN-SOLICITUD       PIC 9(01) VALUE ZEROES.
011600         88  FIN-SOLICITUD                 VALUE 1.
011700     05  WKS-ENCONTRADO          PIC 9(01) VALUE ZEROES.
011800         88  SI-ENCONTRADO                 VALUE 1.
011900     05  WKS-HAY-INTERCAMBIO     PIC 9(01) VALUE ZEROES.
012000         88  HUBO-INTERCAMBIO              VALUE 1.
012100     05  WKS-USA-RESPALDO        PIC 9(01) VALUE ZEROES.
012200         88  USA-REGLA-RESPALDO            VALUE 1.
012300     05  FILLER                  PIC X(02) VALUE SPACES.
012400*****************************************************************
012500*                    C O N T A D O R E S                         *
012600*****************************************************************
012700 01  WKS-CONTADORES.
012800     05  WS-TOTAL-PELICULAS      PIC 9(03)     COMP.
012900     05  WS-TOTAL-USUARIOS       PIC 9(03)     COMP.
013000     05  WS-SUB-PEL              PIC S9(4)     COMP.
013100     05  WS-SUB-USR              PIC S9(4)     COMP.
013200     05  WS-SUB-LISTA            PIC S9(4)     COMP.
013300     05  WS-SUB-CAND             PIC S9(4)     COMP.
013400     05  WS-SUB-PERFIL           PIC S9(4)     COMP.
013500     05  WS-TOTAL-CANDIDATOS     PIC S9(4)     COMP.
013600     05  WS-TOTAL-PERFIL         PIC S9(4)     COMP.
013700     05  WS-PASADA               PIC S9(4)     COMP.
013800     05  WS-TOP-N-EFECTIVO       PIC S9(4)     COMP.
013900     05  WS-RANK                 PIC 9(02)     COMP.
014000     05  WS-SOLIC-LEIDAS         PIC 9(05)     COMP.
014100     05  WS-SOLIC-SIN-USUARIO    PIC 9(05)     COMP.
014200     05  WS-CATALOGO-RECHAZADAS  PIC 9(05)     COMP.
014300     05  WKS-MASCARA             PIC ZZ,ZZ9.
014400     05  FILLER                  PIC X(03) VALUE SPACES.
014500*****************************************************************
014600*          VARIABLES DE TRABAJO PARA BUSQUEDAS Y CLASIFICACION   *
014700*****************************************************************
014800 01  WKS-VARIABLES-TRABAJO.
014900     05  WKS-USERNAME-BUSCADO    PIC X(20).
015000     05  WKS-MOVIE-ID-BUSCADO    PIC X(04).
015100     05  WKS-GENERO-BUSCADO      PIC X(15).
015200     05  WKS-CAND-TEMP.
015300         10  WKS-CAND-TEMP-ID          PIC X(04).
015400         10  WKS-CAND-TEMP-TITULO      PIC X(40).
015500         10  WKS-CAND-TEMP-GENERO      PIC X(15).
015600         10  WKS-CAND-TEMP-ANIO        PIC 9(04).
015700         10  WKS-CAND-TEMP-CALIF       PIC 9(02)V9(01).
015800         10  WKS-CAND-TEMP-PUNTAJE     PIC 9(03) COMP.
015900     05  FILLER                  PIC X(04) VALUE SPACES.
016000*****************************************************************
016100*          E S T R A T E G I A   E N   C U R S O                 *
016200*****************************************************************
016300 01  WKS-ESTRATEGIA-CURSO.
016400     05  WKS-STRATEGY            PIC X(06).
016500         88  WKS-ES-GENERO                 VALUE 'GENRE '.
016600         88  WKS-ES-CALIFICACION            VALUE 'RATING'.
016700         88  WKS-ES-ANIO                    VALUE 'YEAR  '.
016800         88  WKS-ES-HIBRIDO                 VALUE 'HYBRID'.
016900     05  WKS-TOP-N               PIC 9(02).
017000     05  WKS-TITULO-REPORTE      PIC X(30).
017100     05  FILLER                  PIC X(04) VALUE SPACES.
017200*****************************************************************
017300*          T A B L A   D E   C A T A L O G O   ( M E M O R I A ) *
017400*****************************************************************
017500 01  WKS-TAB-PELICULA-AREA.
017600     05  WS-TAB-PELICULA OCCURS 100 TIMES.
017700         10  WS-PEL-ID           PIC X(04).
017800         10  WS-PEL-TITULO       PIC X(40).
017900         10  WS-PEL-GENERO       PIC X(15).
018000         10  WS-PEL-ANIO         PIC 9(04).
018100         10  WS-PEL-CALIFICACION PIC 9(02)V9(01).
018200     05  FILLER                  PIC X(04) VALUE SPACES.
018300*****************************************************************
018400*          T A B L A   D E   U S U A R I O S  ( M E M O R I A )  *
018500*****************************************************************
018600 01  WKS-TAB-USUARIO-AREA.
018700     05  WS-TAB-USUARIO OCCURS 200 TIMES.
018800         10  WS-USR-USERNAME     PIC X(20).
018900         10  WS-USR-PASSWORD     PIC X(20).
019000         10  WS-USR-WATCHLIST    PIC X(04)
019100                                 OCCURS 20 TIMES.
019200         10  WS-USR-WATCH-COUNT  PIC 9(02).
019300         10  WS-USR-HISTORY      PIC X(04)
019400                                 OCCURS 20 TIMES.
019500         10  WS-USR-HIST-COUNT   PIC 9(02).
019600     05  FILLER                  PIC X(04) VALUE SPACES.
019700*****************************************************************
019800*      T A B L A   D E   C A N D I D A T O S  ( P O R  S O L I C.)*
019900*****************************************************************
020000 01  WKS-TAB-CANDIDATOS-AREA.
020100     05  WS-TAB-CAND OCCURS 100 TIMES.
020200         10  WS-CAND-ID          PIC X(04).
020300         10  WS-CAND-TITULO      PIC X(40).
020400         10  WS-CAND-GENERO      PIC X(15).
020500         10  WS-CAND-ANIO        PIC 9(04).
020600         10  WS-CAND-CALIFICACION PIC 9(02)V9(01).
020700         10  WS-CAND-PUNTAJE     PIC 9(03) COMP.
020800     05  FILLER                  PIC X(04) VALUE SPACES.
020900*****************************************************************
021000*      T A B L A   D E   P E R F I L   D E   G E N E R O         *
021100*****************************************************************
021200 01  WKS-TAB-PERFIL-AREA.
021300     05  WS-TAB-PERFIL OCCURS 30 TIMES.
021400         10  WS-PERFIL-GENERO    PIC X(15).
021500         10  WS-PERFIL-CONTEO    PIC 9(03) COMP.
021600     05  FILLER                  PIC X(04) VALUE SPACES.
021700
021800 PROCEDURE DIVISION.
021900*****************************************************************
022000*                    P R O G R A M A   P R I N C I P A L         *
022100*****************************************************************
022200 000-MAIN SECTION.
022300     PERFORM 100-ABRIR-ARCHIVOS
022400     PERFORM 200-CARGA-CATALOGO
022500     PERFORM 300-CARGA-USUARIOS
022600     PERFORM 400-PROCESA-SOLICITUDES UNTIL FIN-SOLICITUD
022700     PERFORM 600-ESTADISTICAS
022800     PERFORM 700-CERRAR-ARCHIVOS
022900     STOP RUN.
023000 000-MAIN-E. EXIT.
023100
023200*****************************************************************
023300*                A P E R T U R A   D E   A R C H I V O S         *
023400*****************************************************************
023500 100-ABRIR-ARCHIVOS SECTION.
023600     OPEN INPUT PELICULAS
023700     IF FS-PELICULAS NOT = 0
023800        DISPLAY '>>> AVISO: NO SE PUDO ABRIR PELICULAS, FS = '
023900                FS-PELICULAS ' - CATALOGO QUEDA VACIO'
024000        MOVE 1 TO WKS-FIN-PELICULAS
024100     END-IF
024200
024300     OPEN INPUT USUARIOS
024400     IF FS-USUARIOS NOT = 0
024500        DISPLAY '>>> AVISO: NO SE PUDO ABRIR USUARIOS, FS = '
024600                FS-USUARIOS ' - NO HAY USUARIOS PARA RECOMENDAR'
024700        MOVE 1 TO WKS-FIN-USUARIOS
024800     END-IF
024900
025000     OPEN INPUT SOLICITUD
025100     IF FS-SOLICITUD NOT = 0
025200        DISPLAY '>>> AVISO: NO SE PUDO ABRIR SOLICITUD, FS = '
025300                FS-SOLICITUD ' - NO HAY SOLICITUDES QUE ATENDER'
025400        MOVE 1 TO WKS-FIN-SOLICITUD
025500     END-IF
025600
025700     OPEN OUTPUT REPORTE
025800     IF FS-REPORTE NOT = 0
025900        MOVE 'REPORTE'  TO ARCHIVO
026000        MOVE 'ABRIR'    TO ACCION
026100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
026200                               LLAVE, FS-REPORTE
026300        DISPLAY '>>> ERROR FATAL ABRIENDO REPORTE, FS = '
026400                FS-REPORTE
026500        MOVE 91 TO RETURN-CODE
026600        STOP RUN
026700     END-IF.
026800 100-ABRIR-ARCHIVOS-E. EXIT.
026900
027000*****************************************************************
027100*      C A R G A   D E L   C A T A L O G O   D E   P E L I C U L A*
027200*****************************************************************
027300 200-CARGA-CATALOGO SECTION.
027400     IF NOT FIN-PELICULAS
027500        READ PELICULAS
027600             AT END MOVE 1 TO WKS-FIN-PELICULAS
027700        END-READ
027800        PERFORM 210-LEER-UNA-PELICULA UNTIL FIN-PELICULAS
027900     END-IF.
028000 200-CARGA-CATALOGO-E. EXIT.
028100
028200 210-LEER-UNA-PELICULA SECTION.
028300     READ PELICULAS
028400          AT END MOVE 1 TO WKS-FIN-PELICULAS
028500     END-READ
028600     IF NOT FIN-PELICULAS
028700        IF PEL-ANIO IS NUMERIC AND PEL-CALIFICACION IS NUMERIC
028800           AND WS-TOTAL-PELICULAS < 100
028900           ADD 1 TO WS-TOTAL-PELICULAS
029000           MOVE PEL-ID           TO WS-PEL-ID (WS-TOTAL-PELICULAS)
029100           MOVE PEL-TITULO       TO
029200                                 WS-PEL-TITULO (WS-TOTAL-PELICULAS)
029300           MOVE PEL-GENERO       TO
029400                                 WS-PEL-GENERO (WS-TOTAL-PELICULAS)
029500           MOVE PEL-ANIO         TO
029600                                 WS-PEL-ANIO (WS-TOTAL-PELICULAS)
029700           MOVE PEL-CALIFICACION TO
029800                            WS-PEL-CALIFICACION (WS-TOTAL-PELICULAS)
029900        ELSE
030000           ADD 1 TO WS-CATALOGO-RECHAZADAS
030100           DISPLAY '>>> RENGLON DE CATALOGO MAL FORMADO, SE '
030200                   'DESCARTA: ' PEL-ID
030300        END-IF
030400     END-IF.
030500 210-LEER-UNA-PELICULA-E. EXIT.
030600
030700*****************************************************************
030800*      C A R G A   D E L   M A E S T R O   D E   U S U A R I O S *
030900*****************************************************************
031000 300-CARGA-USUARIOS SECTION.
031100     IF NOT FIN-USUARIOS
031200        READ USUARIOS
031300             AT END MOVE 1 TO WKS-FIN-USUARIOS
031400        END-READ
031500        PERFORM 330-LEER-UN-USUARIO UNTIL FIN-USUARIOS
031600     END-IF.
031700 300-CARGA-USUARIOS-E. EXIT.
031800
031900 330-LEER-UN-USUARIO SECTION.
032000     READ USUARIOS
032100          AT END MOVE 1 TO WKS-FIN-USUARIOS
032200     END-READ
032300     IF NOT FIN-USUARIOS AND WS-TOTAL-USUARIOS < 200
032400        ADD 1 TO WS-TOTAL-USUARIOS
032500        MOVE REG-USUARIO TO WS-TAB-USUARIO (WS-TOTAL-USUARIOS)
032600     END-IF.
032700 330-LEER-UN-USUARIO-E. EXIT.
032800
032900*****************************************************************
033000*      P R O C E S O   D E   S O L I C I T U D E S   D E         *
033100*                  R E C O M E N D A C I O N                     *
033200*****************************************************************
033300 400-PROCESA-SOLICITUDES SECTION.
033400     READ SOLICITUD
033500          AT END MOVE 1 TO WKS-FIN-SOLICITUD
033600     END-READ
033700     IF NOT FIN-SOLICITUD
033800        ADD 1 TO WS-SOLIC-LEIDAS
033900        PERFORM 411-VALIDA-SOLICITUD
034000        MOVE SOL-USERNAME TO WKS-USERNAME-BUSCADO
034100        PERFORM 450-BUSCA-USUARIO
034200        IF NOT SI-ENCONTRADO
034300           ADD 1 TO WS-SOLIC-SIN-USUARIO
034400           DISPLAY '>>> SOLICITUD RECHAZADA, USUARIO NO EXISTE: '
034500                   SOL-USERNAME
034600        ELSE
034700           PERFORM 410-PROCESA-UNA-SOLICITUD
034800        END-IF
034900     END-IF.
035000 400-PROCESA-SOLICITUDES-E. EXIT.
035100
035200*      DEFECTOS DE ESTRATEGIA (HYBRID) Y TOP-N (5) DE LA SOLICITUD
035300 411-VALIDA-SOLICITUD SECTION.
035400     MOVE SOL-STRATEGY TO WKS-STRATEGY
035500     IF NOT (WKS-ES-GENERO OR WKS-ES-CALIFICACION OR WKS-ES-ANIO
035600                            OR WKS-ES-HIBRIDO)
035700        MOVE 'HYBRID' TO WKS-STRATEGY
035800     END-IF
035900     IF SOL-TOP-N IS NUMERIC AND SOL-TOP-N > 0
036000        MOVE SOL-TOP-N TO WKS-TOP-N
036100     ELSE
036200        MOVE 5 TO WKS-TOP-N
036300     END-IF.
036400 411-VALIDA-SOLICITUD-E. EXIT.
036500
036600*      ORQUESTA UNA SOLICITUD YA VALIDADA, CON USUARIO ENCONTRADO
036700*      EN WS-SUB-USR
036800 410-PROCESA-UNA-SOLICITUD SECTION.
036900     MOVE 0 TO WKS-USA-RESPALDO
037000     PERFORM 420-ARMA-CANDIDATOS
037100     EVALUATE TRUE
037200        WHEN WKS-ES-GENERO OR WKS-ES-HIBRIDO
037300           PERFORM 415-ARMA-PERFIL-GENERO
037400           IF (WS-USR-WATCH-COUNT (WS-SUB-USR) = 0 AND
037500               WS-USR-HIST-COUNT  (WS-SUB-USR) = 0)
037600               OR WS-TOTAL-PERFIL = 0
037700              MOVE 1 TO WKS-USA-RESPALDO
037800              PERFORM 425-ARMA-CANDIDATOS-RESPALDO
037900              PERFORM 440-ORDENA-POR-CALIFICACION
038000           ELSE
038100              PERFORM 431-PUNTUA-CANDIDATOS-GENERO
038200              PERFORM 433-ORDENA-POR-GENERO
038300           END-IF
038400        WHEN WKS-ES-CALIFICACION
038500           PERFORM 440-ORDENA-POR-CALIFICACION
038600        WHEN OTHER
038700           PERFORM 445-ORDENA-POR-ANIO
038800     END-EVALUATE
038900     PERFORM 480-ESCRIBE-REPORTE.
039000 410-PROCESA-UNA-SOLICITUD-E. EXIT.
039100
039200*****************************************************************
039300*      P E R F I L   D E   G E N E R O   D E L   U S U A R I O   *
039400*****************************************************************
039500 415-ARMA-PERFIL-GENERO SECTION.
039600     MOVE 0 TO WS-TOTAL-PERFIL
039700     PERFORM 416-CUENTA-WATCHLIST
039800             VARYING WS-SUB-LISTA FROM 1 BY 1
039900             UNTIL WS-SUB-LISTA > WS-USR-WATCH-COUNT (WS-SUB-USR)
040000     PERFORM 417-CUENTA-HISTORIAL
040100             VARYING WS-SUB-LISTA FROM 1 BY 1
040200             UNTIL WS-SUB-LISTA > WS-USR-HIST-COUNT (WS-SUB-USR).
040300 415-ARMA-PERFIL-GENERO-E. EXIT.
040400
040500 416-CUENTA-WATCHLIST SECTION.
040600     MOVE WS-USR-WATCHLIST (WS-SUB-USR, WS-SUB-LISTA) TO
040700                                            WKS-MOVIE-ID-BUSCADO
040800     PERFORM 460-BUSCA-PELICULA
040900     IF SI-ENCONTRADO
041000        MOVE WS-PEL-GENERO (WS-SUB-PEL) TO WKS-GENERO-BUSCADO
041100        PERFORM 418-ACUMULA-PERFIL
041200     END-IF.
041300 416-CUENTA-WATCHLIST-E. EXIT.
041400
041500 417-CUENTA-HISTORIAL SECTION.
041600     MOVE WS-USR-HISTORY (WS-SUB-USR, WS-SUB-LISTA) TO
041700                                            WKS-MOVIE-ID-BUSCADO
041800     PERFORM 460-BUSCA-PELICULA
041900     IF SI-ENCONTRADO
042000        MOVE WS-PEL-GENERO (WS-SUB-PEL) TO WKS-GENERO-BUSCADO
042100        PERFORM 418-ACUMULA-PERFIL
042200     END-IF.
042300 417-CUENTA-HISTORIAL-E. EXIT.
042400
042500 418-ACUMULA-PERFIL SECTION.
042600     PERFORM 419-BUSCA-EN-PERFIL
042700     IF SI-ENCONTRADO
042800        ADD 1 TO WS-PERFIL-CONTEO (WS-SUB-PERFIL)
042900     ELSE
043000        IF WS-TOTAL-PERFIL < 30
043100           ADD 1 TO WS-TOTAL-PERFIL
043200           MOVE WKS-GENERO-BUSCADO TO
043300                                 WS-PERFIL-GENERO (WS-TOTAL-PERFIL)
043400           MOVE 1 TO WS-PERFIL-CONTEO (WS-TOTAL-PERFIL)
043500        END-IF
043600     END-IF.
043700 418-ACUMULA-PERFIL-E. EXIT.
043800
043900 419-BUSCA-EN-PERFIL SECTION.
044000     MOVE 0 TO WKS-ENCONTRADO
044100     MOVE 1 TO WS-SUB-PERFIL
044200     PERFORM 4191-COMPARA-PERFIL
044300             UNTIL SI-ENCONTRADO OR WS-SUB-PERFIL > WS-TOTAL-PERFIL.
044400 419-BUSCA-EN-PERFIL-E. EXIT.
044500
044600 4191-COMPARA-PERFIL SECTION.
044700     IF WS-PERFIL-GENERO (WS-SUB-PERFIL) = WKS-GENERO-BUSCADO
044800        MOVE 1 TO WKS-ENCONTRADO
044900     ELSE
045000        ADD 1 TO WS-SUB-PERFIL
045100     END-IF.
045200 4191-COMPARA-PERFIL-E. EXIT.
045300
045400*****************************************************************
045500*      A R M A D O   D E   C A N D I D A T O S  ( C O N            *
045600*              E X C L U S I O N   D E   H I S T. / W A T C H )    *
045700*****************************************************************
045800 420-ARMA-CANDIDATOS SECTION.
045900     MOVE 0 TO WS-TOTAL-CANDIDATOS
046000     PERFORM 421-EVALUA-UNA-PELICULA
046100             VARYING WS-SUB-PEL FROM 1 BY 1
046200             UNTIL WS-SUB-PEL > WS-TOTAL-PELICULAS.
046300 420-ARMA-CANDIDATOS-E. EXIT.
046400
046500 421-EVALUA-UNA-PELICULA SECTION.
046600     MOVE WS-PEL-ID (WS-SUB-PEL) TO WKS-MOVIE-ID-BUSCADO
046700     PERFORM 465-BUSCA-EN-WATCHLIST
046800     IF NOT SI-ENCONTRADO
046900        PERFORM 467-BUSCA-EN-HISTORIAL
047000        IF NOT SI-ENCONTRADO
047100           PERFORM 422-AGREGA-CANDIDATO
047200        END-IF
047300     END-IF.
047400 421-EVALUA-UNA-PELICULA-E. EXIT.
047500
047600 422-AGREGA-CANDIDATO SECTION.
047700     IF WS-TOTAL-CANDIDATOS < 100
047800        ADD 1 TO WS-TOTAL-CANDIDATOS
047900        MOVE WS-PEL-ID           (WS-SUB-PEL) TO
048000                                  WS-CAND-ID (WS-TOTAL-CANDIDATOS)
048100        MOVE WS-PEL-TITULO       (WS-SUB-PEL) TO
048200                                  WS-CAND-TITULO (WS-TOTAL-CANDIDATOS)
048300        MOVE WS-PEL-GENERO       (WS-SUB-PEL) TO
048400                                  WS-CAND-GENERO (WS-TOTAL-CANDIDATOS)
048500        MOVE WS-PEL-ANIO         (WS-SUB-PEL) TO
048600                                  WS-CAND-ANIO (WS-TOTAL-CANDIDATOS)
048700        MOVE WS-PEL-CALIFICACION (WS-SUB-PEL) TO
048800                            WS-CAND-CALIFICACION (WS-TOTAL-CANDIDATOS)
048900        MOVE 0 TO WS-CAND-PUNTAJE (WS-TOTAL-CANDIDATOS)
049000     END-IF.
049100 422-AGREGA-CANDIDATO-E. EXIT.
049200
049300*      REGLA DE RESPALDO: TODO EL CATALOGO, SIN EXCLUSION, CUANDO
049400*      EL HISTORIAL Y LA WATCHLIST ESTAN VACIOS O EL PERFIL DE
049500*      GENERO RESULTA VACIO (VER 410-PROCESA-UNA-SOLICITUD).
049600 425-ARMA-CANDIDATOS-RESPALDO SECTION.
049700     MOVE 0 TO WS-TOTAL-CANDIDATOS
049800     PERFORM 422-AGREGA-CANDIDATO
049900             VARYING WS-SUB-PEL FROM 1 BY 1
050000             UNTIL WS-SUB-PEL > WS-TOTAL-PELICULAS.
050100 425-ARMA-CANDIDATOS-RESPALDO-E. EXIT.
050200
050300*****************************************************************
050400*      P U N T U A C I O N   D E   C A N D I D A T O S   P O R   *
050500*                       G E N E R O                               *
050600*****************************************************************
050700 431-PUNTUA-CANDIDATOS-GENERO SECTION.
050800     PERFORM 432-PUNTUA-UN-CANDIDATO
050900             VARYING WS-SUB-CAND FROM 1 BY 1
051000             UNTIL WS-SUB-CAND > WS-TOTAL-CANDIDATOS.
051100 431-PUNTUA-CANDIDATOS-GENERO-E. EXIT.
051200
051300 432-PUNTUA-UN-CANDIDATO SECTION.
051400     MOVE WS-CAND-GENERO (WS-SUB-CAND) TO WKS-GENERO-BUSCADO
051500     PERFORM 419-BUSCA-EN-PERFIL
051600     IF SI-ENCONTRADO
051700        MOVE WS-PERFIL-CONTEO (WS-SUB-PERFIL) TO
051800                                    WS-CAND-PUNTAJE (WS-SUB-CAND)
051900     ELSE
052000        MOVE 0 TO WS-CAND-PUNTAJE (WS-SUB-CAND)
052100     END-IF.
052200 432-PUNTUA-UN-CANDIDATO-E. EXIT.
052300
052400*****************************************************************
052500*      O R D E N A M I E N T O   P O R   G E N E R O   ( Y        *
052600*      TAMBIEN USADO POR HIBRIDA, MISMA PUNTUACION - VER R-0301) *
052700*      BUBBLE ADYACENTE ESTABLE: PUNTAJE DESC, EMPATE CALIF DESC.*
052800*****************************************************************
052900 433-ORDENA-POR-GENERO SECTION.
053000     PERFORM 434-PASADA-GENERO
053100             VARYING WS-PASADA FROM 1 BY 1
053200             UNTIL WS-PASADA >= WS-TOTAL-CANDIDATOS.
053300 433-ORDENA-POR-GENERO-E. EXIT.
053400
053500 434-PASADA-GENERO SECTION.
053600     PERFORM 435-COMPARA-GENERO
053700             VARYING WS-SUB-CAND FROM 1 BY 1
053800             UNTIL WS-SUB-CAND >= WS-TOTAL-CANDIDATOS.
053900 434-PASADA-GENERO-E. EXIT.
054000
054100 435-COMPARA-GENERO SECTION.
054200     IF WS-CAND-PUNTAJE (WS-SUB-CAND) <
054300                              WS-CAND-PUNTAJE (WS-SUB-CAND + 1)
054400        PERFORM 436-INTERCAMBIA-CANDIDATO
054500     ELSE
054600        IF WS-CAND-PUNTAJE (WS-SUB-CAND) =
054700                              WS-CAND-PUNTAJE (WS-SUB-CAND + 1)
054800           AND WS-CAND-CALIFICACION (WS-SUB-CAND) <
054900                              WS-CAND-CALIFICACION (WS-SUB-CAND + 1)
055000           PERFORM 436-INTERCAMBIA-CANDIDATO
055100        END-IF
055200     END-IF.
055300 435-COMPARA-GENERO-E. EXIT.
055400
055500*      INTERCAMBIO DE DOS CANDIDATOS ADYACENTES, COMPARTIDO POR
055600*      LOS TRES ORDENAMIENTOS (GENERO/HIBRIDA, CALIFICACION, ANIO)
055700 436-INTERCAMBIA-CANDIDATO SECTION.
055800     MOVE WS-TAB-CAND (WS-SUB-CAND)     TO WKS-CAND-TEMP
055900     MOVE WS-TAB-CAND (WS-SUB-CAND + 1) TO WS-TAB-CAND (WS-SUB-CAND)
056000     MOVE WKS-CAND-TEMP TO WS-TAB-CAND (WS-SUB-CAND + 1).
056100 436-INTERCAMBIA-CANDIDATO-E. EXIT.
056200
056300*****************************************************************
056400*      O R D E N A M I E N T O   P O R   C A L I F I C A C I O N  *
056500*      BUBBLE ADYACENTE ESTABLE: CALIFICACION DESCENDENTE.        *
056600*****************************************************************
056700 440-ORDENA-POR-CALIFICACION SECTION.
056800     PERFORM 441-PASADA-CALIFICACION
056900             VARYING WS-PASADA FROM 1 BY 1
057000             UNTIL WS-PASADA >= WS-TOTAL-CANDIDATOS.
057100 440-ORDENA-POR-CALIFICACION-E. EXIT.
057200
057300 441-PASADA-CALIFICACION SECTION.
057400     PERFORM 442-COMPARA-CALIFICACION
057500             VARYING WS-SUB-CAND FROM 1 BY 1
057600             UNTIL WS-SUB-CAND >= WS-TOTAL-CANDIDATOS.
057700 441-PASADA-CALIFICACION-E. EXIT.
057800
057900 442-COMPARA-CALIFICACION SECTION.
058000     IF WS-CAND-CALIFICACION (WS-SUB-CAND) <
058100                           WS-CAND-CALIFICACION (WS-SUB-CAND + 1)
058200        PERFORM 436-INTERCAMBIA-CANDIDATO
058300     END-IF.
058400 442-COMPARA-CALIFICACION-E. EXIT.
058500
058600*****************************************************************
058700*      O R D E N A M I E N T O   P O R   A N I O                  *
058800*      BUBBLE ADYACENTE ESTABLE: ANIO DESCENDENTE (MAS RECIENTE   *
058900*      PRIMERO). CORREGIDO EN R-0139 PARA GARANTIZAR ESTABILIDAD.*
059000*****************************************************************
059100 445-ORDENA-POR-ANIO SECTION.
059200     PERFORM 446-PASADA-ANIO
059300             VARYING WS-PASADA FROM 1 BY 1
059400             UNTIL WS-PASADA >= WS-TOTAL-CANDIDATOS.
059500 445-ORDENA-POR-ANIO-E. EXIT.
059600
059700 446-PASADA-ANIO SECTION.
059800     PERFORM 447-COMPARA-ANIO
059900             VARYING WS-SUB-CAND FROM 1 BY 1
060000             UNTIL WS-SUB-CAND >= WS-TOTAL-CANDIDATOS.
060100 446-PASADA-ANIO-E. EXIT.
060200
060300 447-COMPARA-ANIO SECTION.
060400     IF WS-CAND-ANIO (WS-SUB-CAND) < WS-CAND-ANIO (WS-SUB-CAND + 1)
060500        PERFORM 436-INTERCAMBIA-CANDIDATO
060600     END-IF.
060700 447-COMPARA-ANIO-E. EXIT.
060800
060900*****************************************************************
061000*          B U S Q U E D A S   E N   T A B L A S   E N            *
061100*                      M E M O R I A                              *
061200*****************************************************************
061300 450-BUSCA-USUARIO SECTION.
061400     MOVE 0 TO WKS-ENCONTRADO
061500     MOVE 1 TO WS-SUB-USR
061600     PERFORM 451-COMPARA-USUARIO
061700             UNTIL SI-ENCONTRADO OR WS-SUB-USR > WS-TOTAL-USUARIOS.
061800 450-BUSCA-USUARIO-E. EXIT.
061900
062000 451-COMPARA-USUARIO SECTION.
062100     IF WS-USR-USERNAME (WS-SUB-USR) = WKS-USERNAME-BUSCADO
062200        MOVE 1 TO WKS-ENCONTRADO
062300     ELSE
062400        ADD 1 TO WS-SUB-USR
062500     END-IF.
062600 451-COMPARA-USUARIO-E. EXIT.
062700
062800 460-BUSCA-PELICULA SECTION.
062900     MOVE 0 TO WKS-ENCONTRADO
063000     MOVE 1 TO WS-SUB-PEL
063100     PERFORM 461-COMPARA-PELICULA
063200             UNTIL SI-ENCONTRADO OR WS-SUB-PEL > WS-TOTAL-PELICULAS.
063300 460-BUSCA-PELICULA-E. EXIT.
063400
063500 461-COMPARA-PELICULA SECTION.
063600     IF WS-PEL-ID (WS-SUB-PEL) = WKS-MOVIE-ID-BUSCADO
063700        MOVE 1 TO WKS-ENCONTRADO
063800     ELSE
063900        ADD 1 TO WS-SUB-PEL
064000     END-IF.
064100 461-COMPARA-PELICULA-E. EXIT.
064200
064300*      BUSQUEDA DE UN MOVIE-ID EN LA WATCHLIST DEL USUARIO
064400*      ENCONTRADO EN WS-SUB-USR
064500 465-BUSCA-EN-WATCHLIST SECTION.
064600     MOVE 0 TO WKS-ENCONTRADO
064700     MOVE 1 TO WS-SUB-LISTA
064800     PERFORM 466-COMPARA-WATCHLIST
064900             UNTIL SI-ENCONTRADO
065000                OR WS-SUB-LISTA > WS-USR-WATCH-COUNT (WS-SUB-USR).
065100 465-BUSCA-EN-WATCHLIST-E. EXIT.
065200
065300 466-COMPARA-WATCHLIST SECTION.
065400     IF WS-USR-WATCHLIST (WS-SUB-USR, WS-SUB-LISTA) =
065500                                            WKS-MOVIE-ID-BUSCADO
065600        MOVE 1 TO WKS-ENCONTRADO
065700     ELSE
065800        ADD 1 TO WS-SUB-LISTA
065900     END-IF.
066000 466-COMPARA-WATCHLIST-E. EXIT.
066100
066200*      BUSQUEDA DE UN MOVIE-ID EN EL HISTORIAL DEL USUARIO
066300*      ENCONTRADO EN WS-SUB-USR
066400 467-BUSCA-EN-HISTORIAL SECTION.
066500     MOVE 0 TO WKS-ENCONTRADO
066600     MOVE 1 TO WS-SUB-LISTA
066700     PERFORM 468-COMPARA-HISTORIAL
066800             UNTIL SI-ENCONTRADO
066900                OR WS-SUB-LISTA > WS-USR-HIST-COUNT (WS-SUB-USR).
067000 467-BUSCA-EN-HISTORIAL-E. EXIT.
067100
067200 468-COMPARA-HISTORIAL SECTION.
067300     IF WS-USR-HISTORY (WS-SUB-USR, WS-SUB-LISTA) =
067400                                            WKS-MOVIE-ID-BUSCADO
067500        MOVE 1 TO WKS-ENCONTRADO
067600     ELSE
067700        ADD 1 TO WS-SUB-LISTA
067800     END-IF.
067900 468-COMPARA-HISTORIAL-E. EXIT.
068000
068100*****************************************************************
068200*      E S C R I T U R A   D E L   R E P O R T E   D E            *
068300*                  R E C O M E N D A C I O N                      *
068400*****************************************************************
068500 480-ESCRIBE-REPORTE SECTION.
068600     EVALUATE TRUE
068700        WHEN WKS-ES-GENERO
068800           MOVE 'Genre Recommendation' TO WKS-TITULO-REPORTE
068900        WHEN WKS-ES-CALIFICACION
069000           MOVE 'Rating Recommendation' TO WKS-TITULO-REPORTE
069100        WHEN WKS-ES-ANIO
069200           MOVE 'Year Recommendation' TO WKS-TITULO-REPORTE
069300        WHEN OTHER
069400           MOVE 'Hybrid Recommendation' TO WKS-TITULO-REPORTE
069500     END-EVALUATE
069600     PERFORM 481-ESCRIBE-ENCABEZADO
069700     IF WS-TOTAL-CANDIDATOS > WKS-TOP-N
069800        MOVE WKS-TOP-N TO WS-TOP-N-EFECTIVO
069900     ELSE
070000        MOVE WS-TOTAL-CANDIDATOS TO WS-TOP-N-EFECTIVO
070100     END-IF
070200     IF WS-TOP-N-EFECTIVO = 0
070300        PERFORM 483-ESCRIBE-VACIO
070400     ELSE
070500        MOVE 0 TO WS-RANK
070600        PERFORM 482-ESCRIBE-UNA-LINEA
070700                VARYING WS-SUB-CAND FROM 1 BY 1
070800                UNTIL WS-SUB-CAND > WS-TOP-N-EFECTIVO
070900     END-IF.
071000 480-ESCRIBE-REPORTE-E. EXIT.
071100
071200 481-ESCRIBE-ENCABEZADO SECTION.
071300     MOVE SPACES TO LIN-DETALLE
071400     STRING '=== '             DELIMITED BY SIZE
071500            WKS-TITULO-REPORTE DELIMITED BY '  '
071600            ' ==='             DELIMITED BY SIZE
071700            INTO LIN-DETALLE
071800     END-STRING
071900     WRITE LIN-DETALLE.
072000 481-ESCRIBE-ENCABEZADO-E. EXIT.
072100
072200 482-ESCRIBE-UNA-LINEA SECTION.
072300     ADD 1 TO WS-RANK
072400     MOVE SPACES              TO LIN-DETALLE
072500     MOVE WS-RANK              TO LIN-RANK
072600     MOVE WS-CAND-ID          (WS-SUB-CAND) TO LIN-MOVIE-ID
072700     MOVE WS-CAND-TITULO      (WS-SUB-CAND) TO LIN-TITULO
072800     MOVE WS-CAND-GENERO      (WS-SUB-CAND) TO LIN-GENERO
072900     MOVE WS-CAND-ANIO        (WS-SUB-CAND) TO LIN-ANIO
073000     MOVE WS-CAND-CALIFICACION (WS-SUB-CAND) TO LIN-CALIFICACION
073100     WRITE LIN-DETALLE.
073200 482-ESCRIBE-UNA-LINEA-E. EXIT.
073300
073400 483-ESCRIBE-VACIO SECTION.
073500     MOVE SPACES TO LIN-DETALLE
073600     MOVE 'No recommendations available.' TO LIN-DETALLE
073700     WRITE LIN-DETALLE.
073800 483-ESCRIBE-VACIO-E. EXIT.
073900
074000*****************************************************************
074100*                    E S T A D I S T I C A S                     *
074200*****************************************************************
074300 600-ESTADISTICAS SECTION.
074400     DISPLAY '****************************************'
074500     MOVE WS-TOTAL-PELICULAS    TO WKS-MASCARA
074600     DISPLAY 'PELICULAS EN CATALOGO       : ' WKS-MASCARA
074700     MOVE WS-CATALOGO-RECHAZADAS TO WKS-MASCARA
074800     DISPLAY 'RENGLONES DE CATALOGO MAL FORMADOS: ' WKS-MASCARA
074900     MOVE WS-TOTAL-USUARIOS      TO WKS-MASCARA
075000     DISPLAY 'USUARIOS EN MAESTRO         : ' WKS-MASCARA
075100     MOVE WS-SOLIC-LEIDAS        TO WKS-MASCARA
075200     DISPLAY 'SOLICITUDES LEIDAS          : ' WKS-MASCARA
075300     MOVE WS-SOLIC-SIN-USUARIO   TO WKS-MASCARA
075400     DISPLAY 'SOLICITUDES SIN USUARIO     : ' WKS-MASCARA
075500     DISPLAY '****************************************'.
075600 600-ESTADISTICAS-E. EXIT.
075700
075800*****************************************************************
075900*                 C I E R R E   D E   A R C H I V O S            *
076000*****************************************************************
076100 700-CERRAR-ARCHIVOS SECTION.
076200     CLOSE PELICULAS
076300           USUARIOS
076400           SOLICITUD
076500           REPORTE.
076600 700-CERRAR-ARCHIVOS-E. EXIT.
