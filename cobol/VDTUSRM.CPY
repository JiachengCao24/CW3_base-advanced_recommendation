000100*****************************************************************
000200* COPY        : VDTUSRM                                        *
000300* APLICACION  : VIDEOTECA                                      *
000400* DESCRIPCION : LAYOUT DEL MAESTRO DE USUARIOS (WATCHLIST +    *
000500*             : HISTORIAL DE VISTAS). RENGLON EQUIVALENTE 204, *
000600*             : MAS RELLENO DE RESERVA. USADO POR VDTM1B01     *
000700*             : (LECTURA/REGRABACION TOTAL) Y VDTR1B02 (SOLO   *
000800*             : LECTURA PARA EL MOTOR DE RECOMENDACION).       *
000900*-----------------------------------------------------------------
001000* FECHA       : 08/12/1988   PROGRAMADOR : E. RAMIREZ  PEDR    *
001100*             : ALTA INICIAL DEL COPY, MANTENIMIENTO DE USUARIO*
001200* FECHA       : 14/03/1991   PROGRAMADOR : E. RAMIREZ  PEDR    *
001300*             : SE AMPLIA WATCHLIST/HISTORIAL DE 10 A 20 CUPOS *
001400*****************************************************************
001500 01  REG-USUARIO.
001600     05  USR-USERNAME                PIC X(20).
001700     05  USR-PASSWORD                PIC X(20).
001800     05  USR-WATCHLIST-TABLA.
001900         10  USR-WATCHLIST           PIC X(04)
002000                                      OCCURS 20 TIMES.
002100     05  USR-WATCHLIST-BLOQUE REDEFINES USR-WATCHLIST-TABLA
002200                                      PIC X(80).
002300     05  USR-WATCH-COUNT             PIC 9(02).
002400     05  USR-HISTORY-TABLA.
002500         10  USR-HISTORY             PIC X(04)
002600                                      OCCURS 20 TIMES.
002700     05  USR-HISTORY-BLOQUE REDEFINES USR-HISTORY-TABLA
002800                                      PIC X(80).
002900     05  USR-HIST-COUNT              PIC 9(02).
003000     05  FILLER                      PIC X(04).
