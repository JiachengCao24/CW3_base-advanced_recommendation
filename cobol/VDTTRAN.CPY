000100*****************************************************************
000200* COPY        : VDTTRAN                                        *
000300* APLICACION  : VIDEOTECA                                      *
000400* DESCRIPCION : LAYOUT DE LA TRANSACCION DE MANTENIMIENTO DE   *
000500*             : WATCHLIST/HISTORIAL. RENGLON EQUIVALENTE 25,   *
000600*             : MAS RELLENO DE RESERVA. USADO POR VDTM1B01.    *
000700*-----------------------------------------------------------------
000800* FECHA       : 08/12/1988   PROGRAMADOR : E. RAMIREZ  PEDR    *
000900*             : ALTA INICIAL DEL COPY                          *
001000*****************************************************************
001100 01  REG-TRANSACCION.
001200     05  TRN-USERNAME                PIC X(20).
001300     05  TRN-ACCION                  PIC X(01).
001400         88  TRN-ES-ALTA                     VALUE 'A'.
001500         88  TRN-ES-BAJA                      VALUE 'R'.
001600         88  TRN-ES-VISTA                    VALUE 'W'.
001700     05  TRN-MOVIE-ID                PIC X(04).
001800     05  TRN-MOVIE-ID-R REDEFINES TRN-MOVIE-ID.
001900         10  TRN-ID-PREFIJO          PIC X(01).
002000         10  TRN-ID-NUMERO           PIC 9(03).
002100     05  FILLER                      PIC X(03).
